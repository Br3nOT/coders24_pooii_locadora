000100*----------------------------------------------------------------*
000200* COPY WAGENCIA                                                  *
000300* LAYOUT DEL REGISTRO DE AGENCIA (SUCURSAL DE LA LOCADORA)       *
000400* USADO POR TSTALQ01 (CARGA DE TABLA) Y POR LSTAGEN (LISTADO)    *
000500*----------------------------------------------------------------*
000600 01  REG-AGENCIA.
000700     03  AGENCY-ID                 PIC X(10).
000800     03  AGENCY-NAME               PIC X(25).
000900     03  AGENCY-ADDRESS            PIC X(25).
001000     03  AGENCY-PHONE              PIC X(15).
001100     03  FILLER                    PIC X(05).
