000100*----------------------------------------------------------------*
000200* COPY WLAGELI                                                   *
000300* LINEA DE IMPRESION DEL AGENCY-LIST-REPORT                      *
000400* COLUMNAS: SEQ(5) NAME(25) ADDRESS(25) PHONE(15)                *
000500*----------------------------------------------------------------*
000600 01  WL-AGELI.
000700     03  PCC                       PIC X(01).
000800     03  P1                        PIC X(05).
000900     03  FILLER                    PIC X(01).
001000     03  P7                        PIC X(25).
001100     03  FILLER                    PIC X(01).
001200     03  P33                       PIC X(25).
001300     03  FILLER                    PIC X(01).
001400     03  P59                       PIC X(15).
001500     03  FILLER                    PIC X(59).
