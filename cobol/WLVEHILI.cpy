000100*----------------------------------------------------------------*
000200* COPY WLVEHILI                                                  *
000300* LINEA DE IMPRESION DEL VEHICLE-LIST-REPORT                     *
000400* COLUMNAS: SEQ(3) TYPE(10) PLATE(10) MODEL(12) BRAND(12)        *
000500*           DAILY RATE(9,2 DECIMALES)                            *
000600*----------------------------------------------------------------*
000700 01  WL-VEHILI.
000800     03  PCC                       PIC X(01).
000900     03  P1                        PIC X(03).
001000     03  FILLER                    PIC X(01).
001100     03  P5                        PIC X(10).
001200     03  FILLER                    PIC X(01).
001300     03  P16                       PIC X(10).
001400     03  FILLER                    PIC X(01).
001500     03  P27                       PIC X(12).
001600     03  FILLER                    PIC X(01).
001700     03  P40                       PIC X(12).
001800     03  FILLER                    PIC X(01).
001900     03  P53                       PIC ZZZZZ9.99.
002000     03  FILLER                    PIC X(71).
