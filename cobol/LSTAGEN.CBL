000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   LSTAGEN.
000400 AUTHOR.       E. PALMEYRO.
000500 INSTALLATION. EDUSAM - SISTEMA DE ALQUILER DE VEHICULOS.
000600 DATE-WRITTEN. 15/11/91.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO EDUSAM.
000900*-------------------------------------------------------------*
001000* LISTADO DE AGENCIAS (SUCURSALES) DE LA LOCADORA.  LEE EL     *
001100* MAESTRO DE AGENCIAS EN FORMA SECUENCIAL Y EMITE UN RENGLON   *
001200* POR CADA AGENCIA SELECCIONADA.  ADMITE UN FILTRO OPCIONAL    *
001300* POR SUBCADENA DE NOMBRE, SIN DISTINGUIR MAYUS/MINUS. SI EL   *
001400* FILTRO VIAJA EN BLANCO SE LISTAN TODAS LAS AGENCIAS.         *
001500*-------------------------------------------------------------*
001600* HISTORIA DE MODIFICACIONES                                  *
001700*-------------------------------------------------------------*
001800* 15/11/91 EPA TK-0126 VERSION INICIAL DEL LISTADO             *  EPA0126 
001900* 10/05/93 EPA TK-0212 SE PASA LA IMPRESION A LINEA UNICA DE   *  EPA0212 
002000*                      133 POSICIONES (ANTES USABA WLINEA198)  *
002100* 20/09/95 EPA TK-0265 SE AGREGA EL FILTRO POR SUBCADENA DE    *  EPA0265 
002200*                      NOMBRE                                  *
002300* 22/01/99 EPA TK-0342 REVISION Y2K DEL RENGLON DE FECHA DEL   *  EPA0342 
002400*                      ENCABEZADO, SIN CAMBIO FUNCIONAL        *
002500* 03/03/00 EPA TK-0358 SE SACA FUNCTION CURRENT-DATE, LA CPD   *  EPA0358 
002600*                      PIDE NO USAR FUNCIONES INTRINSECAS EN   *
002700*                      LOS BATCH DE PRODUCCION                 *
002800* 08/03/06 EPA TK-0467 EL FILTRO DE NOMBRE DEL TK-0265 SOLO    *  EPA0467 
002900*                      ANDABA CON EL NOMBRE COMPLETO, MISMO     *
003000*                      PROBLEMA DEL LISTADO DE VEHICULOS        *
003100*                      (TK-0466): EL INSPECT TALLYING FOR ALL   *
003200*                      COMPARABA EL CAMPO ENTERO (25 POSICIONES)*
003300*                      CONTRA EL PARAMETRO ENTERO. SE ACOTA LA  *
003400*                      COMPARACION AL LARGO REAL DEL PARAMETRO  *
003500*                      PARA QUE FUNCIONE COMO SUBCADENA         *
003600*-------------------------------------------------------------*
003700
003800 ENVIRONMENT DIVISION.
003900*-------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500*-------------------------------------------------------------*
004600
004700 FILE-CONTROL.
004800*-------------
004900
005000     SELECT AGENCIAS         ASSIGN       TO AGENCIES
005100                             ORGANIZATION IS LINE SEQUENTIAL
005200                             FILE STATUS  IS FS-AGENCIAS.
005300
005400     SELECT LISTADO          ASSIGN       TO AGENLIST
005500                             ORGANIZATION IS LINE SEQUENTIAL
005600                             FILE STATUS  IS FS-LISTADO.
005700
005800 DATA DIVISION.
005900*-------------------------------------------------------------*
006000
006100 FILE SECTION.
006200*------------
006300
006400 FD  AGENCIAS
006500     RECORDING MODE IS F
006600     BLOCK 0.
006700 01  REG-AGENCIAS-FD               PIC X(080).
006800
006900 FD  LISTADO
007000     RECORDING MODE IS F
007100     BLOCK 0.
007200 01  REG-LISTADO-FD                PIC X(133).
007300
007400 WORKING-STORAGE SECTION.
007500*-------------------------------------------------------------*
007600 77  CTE-PROGRAMA                  PIC X(20) VALUE 'LSTAGEN'.
007700
007800 77  FS-LISTADO                    PIC X(02) VALUE ' '.
007900     88 88-FS-LISTADO-OK                     VALUE '00'.
008000
008100 77  WS-OPEN-LISTADO               PIC X     VALUE 'N'.
008200     88 88-OPEN-LISTADO-SI                   VALUE 'S'.
008300     88 88-OPEN-LISTADO-NO                   VALUE 'N'.
008400
008500 77  FS-AGENCIAS                   PIC X(02) VALUE ' '.
008600     88 88-FS-AGENCIAS-OK                    VALUE '00'.
008700     88 88-FS-AGENCIAS-EOF                   VALUE '10'.
008800
008900 77  WS-OPEN-AGENCIAS              PIC X     VALUE 'N'.
009000     88 88-OPEN-AGENCIAS-SI                  VALUE 'S'.
009100     88 88-OPEN-AGENCIAS-NO                  VALUE 'N'.
009200
009300*-------------------------------------------------------------*
009400* PARAMETRO DE SELECCION DEL LISTADO (SUBCADENA DE NOMBRE)     *
009500*-------------------------------------------------------------*
009600 01  WS-PARAMETRO-SELECCION.
009700     05  WS-PARM-NOMBRE            PIC X(25) VALUE SPACES.
009800     05  FILLER                    PIC X(05) VALUE SPACES.
009900
010000 01  WS-NOMBRE-COMPARACION            REDEFINES
010100     WS-PARAMETRO-SELECCION.
010200     05  WS-PARM-NOMBRE-MAYUS      PIC X(25).
010300     05  FILLER                    PIC X(05).
010400
010500 77  WS-AGE-NOMBRE-MAYUS           PIC X(25) VALUE SPACES.
010600 77  WS-POSICION-NOMBRE            PIC 9(02) COMP VALUE 0.
010700 77  WS-LARGO-NOMBRE               PIC 9(02) COMP VALUE 0.
010800
010900 77  WS-LEIDOS-AGENCIAS            PIC 9(09) COMP VALUE 0.
011000 77  WS-SELECCIONADOS              PIC 9(09) COMP VALUE 0.
011100 77  WS-SECUENCIA                  PIC 9(05) COMP VALUE 0.
011200 77  WS-SECUENCIA-ED               PIC ZZZZ9.
011300 77  WS-SECUENCIA-ED-ALFA          REDEFINES
011400     WS-SECUENCIA-ED               PIC X(05).
011500
011600 77  WS-HOJA                       PIC 9(05) COMP VALUE 0.
011700 77  WS-HOJA-ED                    PIC ZZ,ZZZ.
011800 77  WS-LINEA                      PIC 9(02) COMP VALUE 80.
011900 77  WCN-LINEAS-MAX                PIC 9(02) COMP VALUE 60.
012000
012100 01  WS-FECHA-JOB.
012200     05  WS-FECHA-JOB-AAAA         PIC 9(04) VALUE 0.
012300     05  WS-FECHA-JOB-MM           PIC 9(02) VALUE 0.
012400     05  WS-FECHA-JOB-DD           PIC 9(02) VALUE 0.
012500
012600 01  WS-FECHA-JOB-INVERTIDA           REDEFINES
012700     WS-FECHA-JOB.
012800     05  WS-FECHA-JOB-AAAA-INV     PIC 9(04).
012900     05  WS-FECHA-JOB-MMDD-INV     PIC 9(04).
013000
013100*------------------------------------
013200* DEFINICION DEL ARCHIVO DE AGENCIAS
013300*------------------------------------
013400 COPY WAGENCIA.
013500
013600*------------------------------------
013700* DEFINICION DE LINEA DE IMPRESION
013800*------------------------------------
013900 COPY WLAGELI.
014000
014100*---------------------------------------------------
014200* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
014300*---------------------------------------------------
014400 COPY WCANCELA.
014500
014600 PROCEDURE DIVISION.
014700*-------------------------------------------------------------*
014800
014900 00000-CUERPO-PRINCIPAL SECTION.
015000*-----------------------------
015100
015200     PERFORM 10000-INICIO.
015300
015400     PERFORM 20000-PROCESO
015500       UNTIL 88-FS-AGENCIAS-EOF.
015600
015700     PERFORM 30000-FINALIZO.
015800
015900     STOP RUN.
016000
016100 10000-INICIO SECTION.
016200*-------------
016300
016400     INITIALIZE WCANCELA.
016500     MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA.
016600
016700     ACCEPT WS-FECHA-JOB-INVERTIDA FROM DATE YYYYMMDD.
016800
016900     MOVE WS-PARM-NOMBRE        TO WS-AGE-NOMBRE-MAYUS.
017000     INSPECT WS-AGE-NOMBRE-MAYUS CONVERTING
017100             'abcdefghijklmnopqrstuvwxyz' TO
017200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017300     MOVE WS-AGE-NOMBRE-MAYUS   TO WS-PARM-NOMBRE-MAYUS.
017400
017500     IF WS-PARM-NOMBRE NOT = SPACES
017600        PERFORM 10050-CALCULO-LARGO-NOMBRE
017700     END-IF.
017800
017900     PERFORM 10100-ABRO-ARCHIVOS.
018000
018100     PERFORM 11100-READ-AGENCIAS.
018200
018300 FIN-10000.
018400     EXIT.
018500
018600*---------------------------------------------------------------*
018700* CALCULA EL LARGO REAL (SIN BLANCOS A LA DERECHA) DEL PARAMETRO *
018800* DE NOMBRE, PARA PODER COMPARARLO COMO SUBCADENA EN 21000 Y NO  *
018900* CONTRA LAS 25 POSICIONES COMPLETAS DEL CAMPO (TK-0467)         *
019000*---------------------------------------------------------------*
019100 10050-CALCULO-LARGO-NOMBRE SECTION.
019200*---------------------------
019300     MOVE 25                        TO WS-LARGO-NOMBRE.
019400
019500 10055-CALCULO-LARGO-NOMBRE-LOOP.
019600     IF WS-LARGO-NOMBRE = ZERO
019700        GO TO FIN-10050
019800     END-IF.
019900     IF WS-PARM-NOMBRE-MAYUS(WS-LARGO-NOMBRE:1) NOT = SPACE
020000        GO TO FIN-10050
020100     END-IF.
020200     SUBTRACT 1                     FROM WS-LARGO-NOMBRE.
020300     GO TO 10055-CALCULO-LARGO-NOMBRE-LOOP.
020400
020500 FIN-10050.
020600     EXIT.
020700
020800 10100-ABRO-ARCHIVOS SECTION.
020900*-------------------
021000
021100     MOVE '10100-ABRO-ARCHIVOS'  TO WCANCELA-PARRAFO.
021200
021300     OPEN OUTPUT LISTADO.
021400
021500     EVALUATE FS-LISTADO
021600         WHEN '00'
021700              SET 88-OPEN-LISTADO-SI TO TRUE
021800         WHEN OTHER
021900              MOVE 'LISTADO'         TO WCANCELA-RECURSO
022000              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
022100              MOVE FS-LISTADO        TO WCANCELA-CODRET
022200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
022300              PERFORM 99999-CANCELO
022400     END-EVALUATE.
022500
022600     OPEN INPUT  AGENCIAS.
022700
022800     EVALUATE FS-AGENCIAS
022900         WHEN '00'
023000              SET 88-OPEN-AGENCIAS-SI TO TRUE
023100         WHEN OTHER
023200              MOVE 'AGENCIAS'        TO WCANCELA-RECURSO
023300              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
023400              MOVE FS-AGENCIAS       TO WCANCELA-CODRET
023500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
023600              PERFORM 99999-CANCELO
023700     END-EVALUATE.
023800
023900 FIN-10100.
024000     EXIT.
024100
024200 11100-READ-AGENCIAS SECTION.
024300*-------------------
024400
024500     INITIALIZE         REG-AGENCIA.
024600
024700     READ AGENCIAS INTO REG-AGENCIA.
024800
024900     EVALUATE TRUE
025000         WHEN 88-FS-AGENCIAS-OK
025100              ADD 1               TO WS-LEIDOS-AGENCIAS
025200         WHEN 88-FS-AGENCIAS-EOF
025300              CONTINUE
025400         WHEN OTHER
025500              MOVE 'AGENCIAS'     TO WCANCELA-RECURSO
025600              MOVE 'READ'         TO WCANCELA-OPERACION
025700              MOVE FS-AGENCIAS    TO WCANCELA-CODRET
025800              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE
025900              PERFORM 99999-CANCELO
026000     END-EVALUATE.
026100
026200 FIN-11100.
026300     EXIT.
026400
026500 20000-PROCESO SECTION.
026600*-------------
026700
026800     PERFORM 21000-FILTRO-Y-DETALLE.
026900
027000     PERFORM 11100-READ-AGENCIAS.
027100
027200 FIN-20000.
027300     EXIT.
027400
027500 21000-FILTRO-Y-DETALLE SECTION.
027600*---------------------
027700
027800     IF WS-PARM-NOMBRE NOT = SPACES
027900        MOVE AGENCY-NAME        TO WS-AGE-NOMBRE-MAYUS
028000        INSPECT WS-AGE-NOMBRE-MAYUS CONVERTING
028100                'abcdefghijklmnopqrstuvwxyz' TO
028200                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
028300        INSPECT WS-AGE-NOMBRE-MAYUS TALLYING WS-POSICION-NOMBRE
028400                FOR ALL WS-PARM-NOMBRE-MAYUS(1:WS-LARGO-NOMBRE)
028500        IF WS-POSICION-NOMBRE = ZERO
028600           GO TO FIN-21000
028700        END-IF
028800     END-IF.
028900
029000     ADD 1                        TO WS-SELECCIONADOS.
029100     ADD 1                        TO WS-LINEA.
029200     PERFORM 21200-CONTROL-LINEA.
029300
029400     PERFORM 21300-ARMO-DETALLE.
029500     PERFORM 21400-WRITE-LISTADO.
029600
029700 FIN-21000.
029800     EXIT.
029900
030000 21200-CONTROL-LINEA SECTION.
030100*-------------------
030200
030300     IF WS-LINEA          > WCN-LINEAS-MAX
030400        PERFORM 21210-IMPRIMO-TITULOS
030500     END-IF.
030600
030700 FIN-21200.
030800     EXIT.
030900
031000 21210-IMPRIMO-TITULOS SECTION.
031100*----------------------
031200
031300     ADD 1                        TO WS-HOJA.
031400
031500     MOVE ' '                     TO WL-AGELI.
031600     MOVE '-'                     TO PCC.
031700     MOVE 'FECHA:'                TO P1.
031800     STRING WS-FECHA-JOB-DD '/' WS-FECHA-JOB-MM '/'
031900            WS-FECHA-JOB-AAAA     DELIMITED BY SIZE
032000                                  INTO P7.
032100     MOVE 'LISTADO DE AGENCIAS'   TO P33.
032200     MOVE WS-HOJA                 TO WS-HOJA-ED.
032300     STRING 'HOJA: ' WS-HOJA-ED   DELIMITED BY SIZE
032400                                  INTO P59.
032500     PERFORM 21400-WRITE-LISTADO.
032600
032700     MOVE ' '                     TO WL-AGELI.
032800     PERFORM 21400-WRITE-LISTADO.
032900
033000     MOVE ' '                     TO WL-AGELI.
033100     MOVE 'SEQ'                   TO P1.
033200     MOVE 'NOMBRE'                TO P7.
033300     MOVE 'DOMICILIO'             TO P33.
033400     MOVE 'TELEFONO'              TO P59.
033500     PERFORM 21400-WRITE-LISTADO.
033600
033700     MOVE 4                       TO WS-LINEA.
033800
033900 FIN-21210.
034000     EXIT.
034100
034200 21300-ARMO-DETALLE SECTION.
034300*-------------------
034400
034500     ADD 1                        TO WS-SECUENCIA.
034600     MOVE ' '                     TO WL-AGELI.
034700     MOVE WS-SECUENCIA            TO WS-SECUENCIA-ED.
034800     MOVE WS-SECUENCIA-ED         TO P1.
034900     MOVE AGENCY-NAME             TO P7.
035000     MOVE AGENCY-ADDRESS          TO P33.
035100     MOVE AGENCY-PHONE            TO P59.
035200
035300 FIN-21300.
035400     EXIT.
035500
035600 21400-WRITE-LISTADO SECTION.
035700*-------------------
035800
035900     WRITE REG-LISTADO-FD     FROM WL-AGELI.
036000
036100     EVALUATE FS-LISTADO
036200         WHEN '00'
036300              CONTINUE
036400         WHEN OTHER
036500              MOVE 'LISTADO'          TO WCANCELA-RECURSO
036600              MOVE 'WRITE'            TO WCANCELA-OPERACION
036700              MOVE FS-LISTADO         TO WCANCELA-CODRET
036800              MOVE WL-AGELI           TO WCANCELA-MENSAJE
036900              PERFORM 99999-CANCELO
037000     END-EVALUATE.
037100
037200 FIN-21400.
037300     EXIT.
037400
037500 30000-FINALIZO SECTION.
037600*--------------
037700
037800     PERFORM 30050-TRAILER.
037900
038000     PERFORM 30100-TOTALES-CONTROL.
038100
038200     PERFORM 31000-CIERRO-ARCHIVOS.
038300
038400 FIN-30000.
038500     EXIT.
038600
038700 30050-TRAILER SECTION.
038800*---------------
038900
039000     MOVE ' '                        TO WL-AGELI.
039100     IF WS-SELECCIONADOS = ZERO
039200        MOVE 'NO AGENCIES FOUND'      TO P1
039300     ELSE
039400        MOVE WS-SELECCIONADOS         TO WS-SECUENCIA-ED
039500        STRING 'TOTAL AGENCIAS LISTADAS: ' WS-SECUENCIA-ED
039600                                       DELIMITED BY SIZE
039700                                       INTO P1
039800     END-IF.
039900     PERFORM 21400-WRITE-LISTADO.
040000
040100 FIN-30050.
040200     EXIT.
040300
040400 30100-TOTALES-CONTROL SECTION.
040500*---------------------
040600
040700     DISPLAY ' '.
040800     DISPLAY '****************************************'.
040900     DISPLAY 'TOTALES DE CONTROL PGM: LSTAGEN         '.
041000     DISPLAY '****************************************'.
041100     DISPLAY '* AGENCIAS LEIDAS    : ' WS-LEIDOS-AGENCIAS.
041200     DISPLAY '* AGENCIAS LISTADAS  : ' WS-SELECCIONADOS.
041300     DISPLAY '****************************************'.
041400     DISPLAY ' '.
041500
041600 FIN-30100.
041700     EXIT.
041800
041900 31000-CIERRO-ARCHIVOS SECTION.
042000*---------------------
042100
042200     IF 88-OPEN-AGENCIAS-SI
042300        SET 88-OPEN-AGENCIAS-NO        TO TRUE
042400        CLOSE AGENCIAS
042500        EVALUATE TRUE
042600            WHEN 88-FS-AGENCIAS-OK
042700                 CONTINUE
042800            WHEN OTHER
042900                 MOVE 'AGENCIAS'         TO WCANCELA-RECURSO
043000                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
043100                 MOVE FS-AGENCIAS        TO WCANCELA-CODRET
043200                 MOVE 'CIERRA AGENCIAS'  TO WCANCELA-MENSAJE
043300                 PERFORM 99999-CANCELO
043400        END-EVALUATE
043500     END-IF.
043600
043700     IF 88-OPEN-LISTADO-SI
043800        SET 88-OPEN-LISTADO-NO         TO TRUE
043900        CLOSE LISTADO
044000        EVALUATE TRUE
044100            WHEN 88-FS-LISTADO-OK
044200                 CONTINUE
044300            WHEN OTHER
044400                 MOVE 'LISTADO'          TO WCANCELA-RECURSO
044500                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
044600                 MOVE FS-LISTADO         TO WCANCELA-CODRET
044700                 MOVE 'CIERRA LISTADO'   TO WCANCELA-MENSAJE
044800                 PERFORM 99999-CANCELO
044900        END-EVALUATE
045000     END-IF.
045100
045200 FIN-31000.
045300     EXIT.
045400
045500 99999-CANCELO SECTION.
045600*-------------
045700
045800     PERFORM 31000-CIERRO-ARCHIVOS.
045900
046000     CALL 'CANCELA' USING WCANCELA.
046100
046200     STOP RUN.
046300
046400 FIN-99999.
046500     EXIT.
046600
046700 END PROGRAM LSTAGEN.
