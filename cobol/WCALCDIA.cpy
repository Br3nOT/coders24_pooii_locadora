000100*----------------------------------------------------------------*
000200* COPY WCALCDIA                                                  *
000300* COPY DE COMUNICACION CON LA RUTINA CALCDIAS                    *
000400* SE COMPLETAN LAS DOS FECHAS AAAAMMDD Y DEVUELVE LA CANTIDAD    *
000500* DE DIAS ENTEROS ENTRE AMBAS (MINIMO 1) POR NUMERO DE DIA       *
000600* JULIANO/LILIAN (NO USA FUNCIONES INTRINSECAS DE FECHA)         *
000700*----------------------------------------------------------------*
000800 01  WCALCDIA.
000900     05  WCALCDIA-ENTRADA.
001000         07  WCALCDIA-FECHA-DESDE  PIC 9(08).
001100         07  WCALCDIA-FECHA-HASTA  PIC 9(08).
001200     05  WCALCDIA-SALIDA.
001300         07  WCALCDIA-DIAS         PIC S9(4) COMP.
001400         07  WCALCDIA-RC           PIC X(02).
001500         07  WCALCDIA-MSG          PIC X(40).
001600     05  FILLER                    PIC X(04).
