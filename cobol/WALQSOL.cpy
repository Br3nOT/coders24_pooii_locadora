000100*----------------------------------------------------------------*
000200* COPY WALQSOL                                                   *
000300* LAYOUT DE LA SOLICITUD DE ALQUILER (TRANSACCION DE ENTRADA)    *
000400* RQ-ACTION  'O' ALTA (RETIRO)     'C' CIERRE (DEVOLUCION)       *
000500*----------------------------------------------------------------*
000600 01  REG-SOLALQ.
000700     03  RQ-ACTION                 PIC X(01).
000800         88  RQ-ES-ALTA                     VALUE 'O'.
000900         88  RQ-ES-CIERRE                   VALUE 'C'.
001000     03  RQ-RENTAL-ID              PIC X(10).
001100     03  RQ-CUSTOMER-ID            PIC X(10).
001200     03  RQ-VEHICLE-ID             PIC X(10).
001300     03  RQ-AGENCY-ID              PIC X(10).
001400     03  RQ-DATE                   PIC 9(08).
001500     03  RQ-EST-RETURN-DATE        PIC 9(08).
001600     03  FILLER                    PIC X(05).
