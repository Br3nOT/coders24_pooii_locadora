000100*----------------------------------------------------------------*
000200* COPY WCLIENTE                                                  *
000300* LAYOUT DEL REGISTRO DE CLIENTE (LOCATARIO)                     *
000400* CUST-TYPE  'F' PERSONA FISICA   'J' PERSONA JURIDICA           *
000500*----------------------------------------------------------------*
000600 01  REG-CLIENTE.
000700     03  CUST-ID                   PIC X(10).
000800     03  CUST-NAME                 PIC X(25).
000900     03  CUST-TYPE                 PIC X(01).
001000         88  CUST-PERSONA-FISICA            VALUE 'F'.
001100         88  CUST-PERSONA-JURIDICA          VALUE 'J'.
001200     03  CUST-DOCUMENT             PIC X(14).
001300     03  FILLER                    PIC X(05).
