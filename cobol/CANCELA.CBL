000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CANCELA.
000400 AUTHOR.       E. PALMEYRO.
000500 INSTALLATION. EDUSAM - SISTEMA DE ALQUILER DE VEHICULOS.
000600 DATE-WRITTEN. 11/11/91.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO EDUSAM.
000900*-------------------------------------------------------------*
001000* RUTINA GENERAL DE CANCELACION DE PROCESO.  CUALQUIER         *
001100* PROGRAMA DEL SISTEMA DE ALQUILER QUE DETECTE UN ERROR DE     *
001200* ARCHIVO O DE VALIDACION QUE NO PUEDA SEGUIR PROCESANDO       *
001300* ARMA EL COPY WCANCELA CON EL DATO DEL ERROR Y HACE           *
001400* CALL 'CANCELA' PARA QUE SE EMITA EL DIAGNOSTICO POR CONSOLA  *
001500* Y SE CORTE EL JOB CON UN RETURN-CODE DISTINTO DE CERO.       *
001600*-------------------------------------------------------------*
001700* HISTORIA DE MODIFICACIONES                                  *
001800*-------------------------------------------------------------*
001900* 11/11/91 EPA TK-0121 VERSION INICIAL DE LA RUTINA            *  EPA0121 
002000* 22/04/93 EPA TK-0207 SE AGREGAN LOS MENSAJES DE FILE STATUS  *  EPA0207 
002100*                      QUE NO ESTABAN CONTEMPLADOS (34,52,61)  *
002200* 09/09/95 EPA TK-0262 SE SACA EL DECIMAL-POINT IS COMMA DE    *  EPA0262 
002300*                      SPECIAL-NAMES, LA CPD PASA A TRABAJAR   *
002400*                      CON PUNTO DECIMAL EN TODOS LOS SISTEMAS *
002500* 15/01/99 EPA TK-0340 REVISION Y2K, SIN CAMBIO FUNCIONAL      *  EPA0340 
002600* 03/07/02 EPA TK-0410 SE DEVUELVE RETURN-CODE 16 AL S.O. AL   *  EPA0410 
002700*                      CANCELAR, ANTES QUEDABA EN CERO         *
002800*-------------------------------------------------------------*
002900
003000 ENVIRONMENT DIVISION.
003100*-------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 DATA DIVISION.
003700*-------------------------------------------------------------*
003800
003900 WORKING-STORAGE SECTION.
004000*-------------------------------------------------------------*
004100 77  WS-RETURN-CODE                        PIC 9(02) COMP
004200                                             VALUE 16.
004300 77  WS-RETURN-CODE-ED REDEFINES WS-RETURN-CODE
004400                                            PIC 9(02).
004500 77  WS-MENSAJE-FS                         PIC X(30) VALUE ' '.
004600 77  WS-MENSAJE-FS-R REDEFINES WS-MENSAJE-FS
004700                                            PIC X(30).
004800
004900*-------------------------------------------------------------*
005000* AREA DE VOLCADO PARA CONSOLA, CON DOS VISTAS: LA DE TRABAJO   *
005100* (POR CAMPOS) Y LA PLANA, USADA CUANDO SE ACTIVA UNA TRAZA DE  *
005200* DEPURACION ANTES DE CORTAR EL PROCESO                         *
005300*-------------------------------------------------------------*
005400 01  WS-DIAGNOSTICO.
005500     05  WS-DIAG-PROGRAMA                  PIC X(20) VALUE SPACES.
005600     05  WS-DIAG-RECURSO                   PIC X(08) VALUE SPACES.
005700     05  WS-DIAG-CODRET                    PIC X(02) VALUE SPACES.
005800     05  FILLER                            PIC X(04) VALUE SPACES.
005900
006000 01  WS-DIAGNOSTICO-X REDEFINES WS-DIAGNOSTICO
006100                                            PIC X(34).
006200
006300*-------------------------------------------------------------*
006400 LINKAGE SECTION.
006500*-------------------------------------------------------------*
006600* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
006700
006800 COPY WCANCELA.
006900
007000*-------------------------------------------------------------*
007100 PROCEDURE DIVISION USING WCANCELA.
007200*-------------------------------------------------------------*
007300
007400 0000-CUERPO-PRINCIPAL SECTION.
007500*-----------------------------
007600
007700     PERFORM 1000-TRADUCE-FILE-STATUS.
007800
007900     PERFORM 2000-EMITE-DIAGNOSTICO.
008000
008100     PERFORM 3000-CORTA-PROCESO.
008200
008300 1000-TRADUCE-FILE-STATUS SECTION.
008400*---------------------------------
008500* TRADUCE EL FILE STATUS RECIBIDO EN WCANCELA-CODRET A UN
008600* TEXTO LEGIBLE PARA EL OPERADOR QUE MIRA LA CONSOLA/EL LOG
008700
008800     EVALUATE WCANCELA-CODRET (1:2)
008900          WHEN '00' MOVE 'SUCCESS'                TO WS-MENSAJE-FS
009000          WHEN '02' MOVE 'SUCCESS DUPLICATE'      TO WS-MENSAJE-FS
009100          WHEN '04' MOVE 'SUCCESS INCOMPLETE'     TO WS-MENSAJE-FS
009200          WHEN '05' MOVE 'SUCCESS OPTIONAL'       TO WS-MENSAJE-FS
009300          WHEN '07' MOVE 'SUCCESS NO UNIT'        TO WS-MENSAJE-FS
009400          WHEN '10' MOVE 'FIN DE ARCHIVO'         TO WS-MENSAJE-FS
009500          WHEN '14' MOVE 'CLAVE FUERA DE RANGO'   TO WS-MENSAJE-FS
009600          WHEN '21' MOVE 'CLAVE INVALIDA'         TO WS-MENSAJE-FS
009700          WHEN '22' MOVE 'CLAVE DUPLICADA'        TO WS-MENSAJE-FS
009800          WHEN '23' MOVE 'CLAVE INEXISTENTE'      TO WS-MENSAJE-FS
009900          WHEN '30' MOVE 'ERROR PERMANENTE'       TO WS-MENSAJE-FS
010000          WHEN '34' MOVE 'DESBORDE DE ARCHIVO'    TO WS-MENSAJE-FS
010100          WHEN '35' MOVE 'ARCHIVO NO ENCONTRADO'  TO WS-MENSAJE-FS
010200          WHEN '37' MOVE 'PERMISO DENEGADO'       TO WS-MENSAJE-FS
010300          WHEN '41' MOVE 'ARCHIVO YA ABIERTO'     TO WS-MENSAJE-FS
010400          WHEN '42' MOVE 'ARCHIVO NO ABIERTO'     TO WS-MENSAJE-FS
010500          WHEN '43' MOVE 'LECTURA NO EFECTUADA'   TO WS-MENSAJE-FS
010600          WHEN '44' MOVE 'REG FUERA DE LIMITE'    TO WS-MENSAJE-FS
010700          WHEN '46' MOVE 'ERROR DE LECTURA'       TO WS-MENSAJE-FS
010800          WHEN '47' MOVE 'ENTRADA DENEGADA'       TO WS-MENSAJE-FS
010900          WHEN '48' MOVE 'SALIDA DENEGADA'        TO WS-MENSAJE-FS
011000          WHEN '49' MOVE 'E/S DENEGADA'           TO WS-MENSAJE-FS
011100          WHEN '51' MOVE 'REGISTRO BLOQUEADO'     TO WS-MENSAJE-FS
011200          WHEN '52' MOVE 'FIN DE PAGINA'          TO WS-MENSAJE-FS
011300          WHEN '61' MOVE 'FALLA DE COMPARTICION'  TO WS-MENSAJE-FS
011400          WHEN '91' MOVE 'ARCHIVO NO DISPONIBLE'  TO WS-MENSAJE-FS
011500          WHEN OTHER MOVE 'CODIGO NO CATALOGADO'  TO WS-MENSAJE-FS
011600     END-EVALUATE.
011700
011800 2000-EMITE-DIAGNOSTICO SECTION.
011900*-------------------------------
012000
012100     MOVE WCANCELA-PROGRAMA           TO WS-DIAG-PROGRAMA.
012200     MOVE WCANCELA-RECURSO            TO WS-DIAG-RECURSO.
012300     MOVE WCANCELA-CODRET             TO WS-DIAG-CODRET.
012400
012500     DISPLAY ' '.
012600     DISPLAY '************************************************'.
012700     DISPLAY '*****  SISTEMA DE ALQUILER - CANCELACION  *****'.
012800     DISPLAY '************************************************'.
012900     DISPLAY '*                                               '.
013000     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
013100     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
013200     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
013300     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
013400     DISPLAY '* FILE STATUS  : ' WCANCELA-CODRET.
013500     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE.
013600     DISPLAY '* DETALLE F.S. : ' WS-MENSAJE-FS.
013700     DISPLAY '*                                               '.
013800     DISPLAY '************************************************'.
013900     DISPLAY '*           SE CANCELA EL PROCESO              *'.
014000     DISPLAY '************************************************'.
014100     DISPLAY '* VOLCADO PLANO   : ' WS-DIAGNOSTICO-X.
014200
014300 3000-CORTA-PROCESO SECTION.
014400*---------------------------
014500
014600     MOVE WS-RETURN-CODE-ED TO RETURN-CODE.
014700     GOBACK.
014800
014900 END PROGRAM CANCELA.
