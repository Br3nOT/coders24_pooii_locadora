000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   LSTVEHI.
000400 AUTHOR.       E. PALMEYRO.
000500 INSTALLATION. EDUSAM - SISTEMA DE ALQUILER DE VEHICULOS.
000600 DATE-WRITTEN. 14/11/91.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO EDUSAM.
000900*-------------------------------------------------------------*
001000* LISTADO DE VEHICULOS DE LA FLOTA.  LEE EL MAESTRO DE         *
001100* VEHICULOS EN FORMA SECUENCIAL Y EMITE UN RENGLON POR CADA    *
001200* VEHICULO SELECCIONADO.  ADMITE DOS FILTROS OPCIONALES QUE SE *
001300* CARGAN EN EL WS-PARAMETRO ANTES DE CORRER EL JOB:            *
001400*   - SOLO DISPONIBLES DE UNA AGENCIA DETERMINADA              *
001500*   - SUBCADENA DE MODELO (SIN DISTINGUIR MAYUS/MINUS)         *
001600* SI AMBOS FILTROS VIAJAN EN BLANCO SE LISTA TODA LA FLOTA.    *
001700*-------------------------------------------------------------*
001800* HISTORIA DE MODIFICACIONES                                  *
001900*-------------------------------------------------------------*
002000* 14/11/91 EPA TK-0125 VERSION INICIAL DEL LISTADO             *  EPA0125 
002100* 08/05/93 EPA TK-0211 SE AGREGA EL FILTRO POR AGENCIA/        *  EPA0211 
002200*                      DISPONIBILIDAD                          *
002300* 19/09/95 EPA TK-0264 SE AGREGA EL FILTRO POR SUBCADENA DE    *  EPA0264 
002400*                      MODELO, SIN DISTINGUIR MAYUSCULAS       *
002500* 21/01/99 EPA TK-0341 REVISION Y2K DEL RENGLON DE FECHA DEL   *  EPA0341 
002600*                      ENCABEZADO, SIN CAMBIO FUNCIONAL        *
002700* 02/03/00 EPA TK-0357 SE SACA FUNCTION CURRENT-DATE, LA CPD   *  EPA0357 
002800*                      PIDE NO USAR FUNCIONES INTRINSECAS EN   *
002900*                      LOS BATCH DE PRODUCCION                 *
003000* 08/03/06 EPA TK-0466 EL FILTRO DE MODELO DEL TK-0264 SOLO    *  EPA0466 
003100*                      ANDABA CON EL MODELO COMPLETO: EL       *
003200*                      INSPECT TALLYING FOR ALL COMPARABA EL   *
003300*                      CAMPO ENTERO (20 POSICIONES) CONTRA EL  *
003400*                      PARAMETRO ENTERO, ASI QUE SOLO COINCIDIA*
003500*                      SI ERAN IGUALES CARACTER A CARACTER. SE  *
003600*                      ACOTA LA COMPARACION AL LARGO REAL DEL   *
003700*                      PARAMETRO PARA QUE FUNCIONE COMO         *
003800*                      SUBCADENA (EJ. "CIVIC" ENCUENTRA         *
003900*                      "HONDA CIVIC" Y "CIVIC LX")              *
004000*-------------------------------------------------------------*
004100
004200 ENVIRONMENT DIVISION.
004300*-------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900*-------------------------------------------------------------*
005000
005100 FILE-CONTROL.
005200*-------------
005300
005400     SELECT VEHICULOS        ASSIGN       TO VEHICLES
005500                             ORGANIZATION IS LINE SEQUENTIAL
005600                             FILE STATUS  IS FS-VEHICULOS.
005700
005800     SELECT LISTADO          ASSIGN       TO VEHILIST
005900                             ORGANIZATION IS LINE SEQUENTIAL
006000                             FILE STATUS  IS FS-LISTADO.
006100
006200 DATA DIVISION.
006300*-------------------------------------------------------------*
006400
006500 FILE SECTION.
006600*------------
006700
006800 FD  VEHICULOS
006900     RECORDING MODE IS F
007000     BLOCK 0.
007100 01  REG-VEHICULOS-FD              PIC X(088).
007200
007300 FD  LISTADO
007400     RECORDING MODE IS F
007500     BLOCK 0.
007600 01  REG-LISTADO-FD                PIC X(133).
007700
007800 WORKING-STORAGE SECTION.
007900*-------------------------------------------------------------*
008000 77  CTE-PROGRAMA                  PIC X(20) VALUE 'LSTVEHI'.
008100
008200 77  FS-LISTADO                    PIC X(02) VALUE ' '.
008300     88 88-FS-LISTADO-OK                     VALUE '00'.
008400
008500 77  WS-OPEN-LISTADO               PIC X     VALUE 'N'.
008600     88 88-OPEN-LISTADO-SI                   VALUE 'S'.
008700     88 88-OPEN-LISTADO-NO                   VALUE 'N'.
008800
008900 77  FS-VEHICULOS                  PIC X(02) VALUE ' '.
009000     88 88-FS-VEHICULOS-OK                   VALUE '00'.
009100     88 88-FS-VEHICULOS-EOF                  VALUE '10'.
009200
009300 77  WS-OPEN-VEHICULOS             PIC X     VALUE 'N'.
009400     88 88-OPEN-VEHICULOS-SI                 VALUE 'S'.
009500     88 88-OPEN-VEHICULOS-NO                 VALUE 'N'.
009600
009700*-------------------------------------------------------------*
009800* PARAMETROS DE SELECCION DEL LISTADO.  EN ESTE JOB VIAJAN     *
009900* FIJOS EN WORKING; EN UNA CORRIDA REAL SE ARMAN POR JCL/CARD  *
010000* O SE RECIBEN DE PANTALLA ANTES DE LANZAR EL BATCH            *
010100*-------------------------------------------------------------*
010200 01  WS-PARAMETRO-SELECCION.
010300     05  WS-PARM-SOLO-DISPONIBLES  PIC X(01) VALUE 'N'.
010400         88  88-PARM-SOLO-DISPONIBLES-SI     VALUE 'S'.
010500     05  WS-PARM-AGENCIA-ID        PIC X(10) VALUE SPACES.
010600     05  WS-PARM-MODELO            PIC X(20) VALUE SPACES.
010700     05  FILLER                    PIC X(05) VALUE SPACES.
010800
010900 01  WS-MODELO-COMPARACION            REDEFINES
011000     WS-PARAMETRO-SELECCION.
011100     05  FILLER                    PIC X(11).
011200     05  WS-PARM-MODELO-MAYUS      PIC X(20).
011300     05  FILLER                    PIC X(05).
011400
011500 77  WS-VEH-MODELO-MAYUS           PIC X(20) VALUE SPACES.
011600 77  WS-POSICION-MODELO            PIC 9(02) COMP VALUE 0.
011700 77  WS-LARGO-MODELO               PIC 9(02) COMP VALUE 0.
011800
011900 77  WS-LEIDOS-VEHICULOS           PIC 9(09) COMP VALUE 0.
012000 77  WS-SELECCIONADOS              PIC 9(09) COMP VALUE 0.
012100 77  WS-SECUENCIA                  PIC 9(03) COMP VALUE 0.
012200 77  WS-SECUENCIA-ED               PIC ZZ9.
012300 77  WS-SECUENCIA-ED-ALFA          REDEFINES
012400     WS-SECUENCIA-ED               PIC X(03).
012500
012600 77  WS-HOJA                       PIC 9(05) COMP VALUE 0.
012700 77  WS-HOJA-ED                    PIC ZZ,ZZZ.
012800 77  WS-LINEA                      PIC 9(02) COMP VALUE 80.
012900 77  WCN-LINEAS-MAX                PIC 9(02) COMP VALUE 60.
013000
013100 01  WS-FECHA-JOB.
013200     05  WS-FECHA-JOB-AAAA         PIC 9(04) VALUE 0.
013300     05  WS-FECHA-JOB-MM           PIC 9(02) VALUE 0.
013400     05  WS-FECHA-JOB-DD           PIC 9(02) VALUE 0.
013500
013600 01  WS-FECHA-JOB-INVERTIDA           REDEFINES
013700     WS-FECHA-JOB.
013800     05  WS-FECHA-JOB-AAAA-INV     PIC 9(04).
013900     05  WS-FECHA-JOB-MMDD-INV     PIC 9(04).
014000
014100*------------------------------------
014200* DEFINICION DEL ARCHIVO DE VEHICULOS
014300*------------------------------------
014400 COPY WVEHICU.
014500
014600*------------------------------------
014700* DEFINICION DE LINEA DE IMPRESION
014800*------------------------------------
014900 COPY WLVEHILI.
015000
015100*---------------------------------------------------
015200* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
015300*---------------------------------------------------
015400 COPY WCANCELA.
015500
015600 PROCEDURE DIVISION.
015700*-------------------------------------------------------------*
015800
015900 00000-CUERPO-PRINCIPAL SECTION.
016000*-----------------------------
016100
016200     PERFORM 10000-INICIO.
016300
016400     PERFORM 20000-PROCESO
016500       UNTIL 88-FS-VEHICULOS-EOF.
016600
016700     PERFORM 30000-FINALIZO.
016800
016900     STOP RUN.
017000
017100 10000-INICIO SECTION.
017200*-------------
017300
017400     INITIALIZE WCANCELA.
017500     MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA.
017600
017700     ACCEPT WS-FECHA-JOB-INVERTIDA FROM DATE YYYYMMDD.
017800
017900     MOVE WS-PARM-MODELO        TO WS-VEH-MODELO-MAYUS.
018000     INSPECT WS-VEH-MODELO-MAYUS CONVERTING
018100             'abcdefghijklmnopqrstuvwxyz' TO
018200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018300     MOVE WS-VEH-MODELO-MAYUS   TO WS-PARM-MODELO-MAYUS.
018400
018500     IF WS-PARM-MODELO NOT = SPACES
018600        PERFORM 10050-CALCULO-LARGO-MODELO
018700     END-IF.
018800
018900     PERFORM 10100-ABRO-ARCHIVOS.
019000
019100     PERFORM 11100-READ-VEHICULOS.
019200
019300 FIN-10000.
019400     EXIT.
019500
019600*---------------------------------------------------------------*
019700* CALCULA EL LARGO REAL (SIN BLANCOS A LA DERECHA) DEL PARAMETRO *
019800* DE MODELO, PARA PODER COMPARARLO COMO SUBCADENA EN 21000 Y NO  *
019900* CONTRA LAS 20 POSICIONES COMPLETAS DEL CAMPO (TK-0466)         *
020000*---------------------------------------------------------------*
020100 10050-CALCULO-LARGO-MODELO SECTION.
020200*---------------------------
020300     MOVE 20                        TO WS-LARGO-MODELO.
020400
020500 10055-CALCULO-LARGO-MODELO-LOOP.
020600     IF WS-LARGO-MODELO = ZERO
020700        GO TO FIN-10050
020800     END-IF.
020900     IF WS-PARM-MODELO-MAYUS(WS-LARGO-MODELO:1) NOT = SPACE
021000        GO TO FIN-10050
021100     END-IF.
021200     SUBTRACT 1                     FROM WS-LARGO-MODELO.
021300     GO TO 10055-CALCULO-LARGO-MODELO-LOOP.
021400
021500 FIN-10050.
021600     EXIT.
021700
021800 10100-ABRO-ARCHIVOS SECTION.
021900*-------------------
022000
022100     MOVE '10100-ABRO-ARCHIVOS'  TO WCANCELA-PARRAFO.
022200
022300     OPEN OUTPUT LISTADO.
022400
022500     EVALUATE FS-LISTADO
022600         WHEN '00'
022700              SET 88-OPEN-LISTADO-SI TO TRUE
022800         WHEN OTHER
022900              MOVE 'LISTADO'         TO WCANCELA-RECURSO
023000              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
023100              MOVE FS-LISTADO        TO WCANCELA-CODRET
023200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
023300              PERFORM 99999-CANCELO
023400     END-EVALUATE.
023500
023600     OPEN INPUT  VEHICULOS.
023700
023800     EVALUATE FS-VEHICULOS
023900         WHEN '00'
024000              SET 88-OPEN-VEHICULOS-SI TO TRUE
024100         WHEN OTHER
024200              MOVE 'VEHICULOS'       TO WCANCELA-RECURSO
024300              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
024400              MOVE FS-VEHICULOS      TO WCANCELA-CODRET
024500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
024600              PERFORM 99999-CANCELO
024700     END-EVALUATE.
024800
024900 FIN-10100.
025000     EXIT.
025100
025200 11100-READ-VEHICULOS SECTION.
025300*-------------------
025400
025500     INITIALIZE          REG-VEHICULO.
025600
025700     READ VEHICULOS INTO REG-VEHICULO.
025800
025900     EVALUATE TRUE
026000         WHEN 88-FS-VEHICULOS-OK
026100              ADD 1               TO WS-LEIDOS-VEHICULOS
026200         WHEN 88-FS-VEHICULOS-EOF
026300              CONTINUE
026400         WHEN OTHER
026500              MOVE 'VEHICULOS'    TO WCANCELA-RECURSO
026600              MOVE 'READ'         TO WCANCELA-OPERACION
026700              MOVE FS-VEHICULOS   TO WCANCELA-CODRET
026800              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE
026900              PERFORM 99999-CANCELO
027000     END-EVALUATE.
027100
027200 FIN-11100.
027300     EXIT.
027400
027500 20000-PROCESO SECTION.
027600*-------------
027700
027800     PERFORM 21000-FILTRO-Y-DETALLE.
027900
028000     PERFORM 11100-READ-VEHICULOS.
028100
028200 FIN-20000.
028300     EXIT.
028400
028500 21000-FILTRO-Y-DETALLE SECTION.
028600*---------------------
028700
028800     IF 88-PARM-SOLO-DISPONIBLES-SI
028900        IF VEH-NO-DISPONIBLE
029000        OR VEH-AGENCY-ID NOT = WS-PARM-AGENCIA-ID
029100           GO TO FIN-21000
029200        END-IF
029300     END-IF.
029400
029500     IF WS-PARM-MODELO NOT = SPACES
029600        MOVE VEH-MODEL          TO WS-VEH-MODELO-MAYUS
029700        INSPECT WS-VEH-MODELO-MAYUS CONVERTING
029800                'abcdefghijklmnopqrstuvwxyz' TO
029900                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
030000        INSPECT WS-VEH-MODELO-MAYUS TALLYING WS-POSICION-MODELO
030100                FOR ALL WS-PARM-MODELO-MAYUS(1:WS-LARGO-MODELO)
030200        IF WS-POSICION-MODELO = ZERO
030300           GO TO FIN-21000
030400        END-IF
030500     END-IF.
030600
030700     ADD 1                        TO WS-SELECCIONADOS.
030800     ADD 1                        TO WS-LINEA.
030900     PERFORM 21200-CONTROL-LINEA.
031000
031100     PERFORM 21300-ARMO-DETALLE.
031200     PERFORM 21400-WRITE-LISTADO.
031300
031400 FIN-21000.
031500     EXIT.
031600
031700 21200-CONTROL-LINEA SECTION.
031800*-------------------
031900
032000     IF WS-LINEA          > WCN-LINEAS-MAX
032100        PERFORM 21210-IMPRIMO-TITULOS
032200     END-IF.
032300
032400 FIN-21200.
032500     EXIT.
032600
032700 21210-IMPRIMO-TITULOS SECTION.
032800*----------------------
032900
033000     ADD 1                        TO WS-HOJA.
033100
033200     MOVE ' '                     TO WL-VEHILI.
033300     MOVE '-'                     TO PCC.
033400     MOVE 'FECHA:'                TO P1.
033500     STRING WS-FECHA-JOB-DD '/' WS-FECHA-JOB-MM '/'
033600            WS-FECHA-JOB-AAAA     DELIMITED BY SIZE
033700                                  INTO P5.
033800     MOVE 'LISTADO DE VEHICULOS'  TO P27.
033900     MOVE WS-HOJA                 TO WS-HOJA-ED.
034000     STRING 'HOJA: ' WS-HOJA-ED   DELIMITED BY SIZE
034100                                  INTO P53.
034200     PERFORM 21400-WRITE-LISTADO.
034300
034400     MOVE ' '                     TO WL-VEHILI.
034500     PERFORM 21400-WRITE-LISTADO.
034600
034700     MOVE ' '                     TO WL-VEHILI.
034800     MOVE 'SEQ'                   TO P1.
034900     MOVE 'TIPO'                  TO P5.
035000     MOVE 'PATENTE'               TO P16.
035100     MOVE 'MODELO'                TO P27.
035200     MOVE 'MARCA'                 TO P40.
035300     PERFORM 21400-WRITE-LISTADO.
035400
035500     MOVE 4                       TO WS-LINEA.
035600
035700 FIN-21210.
035800     EXIT.
035900
036000 21300-ARMO-DETALLE SECTION.
036100*-------------------
036200
036300     ADD 1                        TO WS-SECUENCIA.
036400     MOVE ' '                     TO WL-VEHILI.
036500     MOVE WS-SECUENCIA            TO WS-SECUENCIA-ED.
036600     MOVE WS-SECUENCIA-ED         TO P1.
036700     MOVE VEH-TYPE                TO P5.
036800     MOVE VEH-PLATE               TO P16.
036900     MOVE VEH-MODEL(1:12)         TO P27.
037000     MOVE VEH-BRAND(1:12)         TO P40.
037100     MOVE VEH-DAILY-RATE          TO P53.
037200
037300 FIN-21300.
037400     EXIT.
037500
037600 21400-WRITE-LISTADO SECTION.
037700*-------------------
037800
037900     WRITE REG-LISTADO-FD     FROM WL-VEHILI.
038000
038100     EVALUATE FS-LISTADO
038200         WHEN '00'
038300              CONTINUE
038400         WHEN OTHER
038500              MOVE 'LISTADO'          TO WCANCELA-RECURSO
038600              MOVE 'WRITE'            TO WCANCELA-OPERACION
038700              MOVE FS-LISTADO         TO WCANCELA-CODRET
038800              MOVE WL-VEHILI          TO WCANCELA-MENSAJE
038900              PERFORM 99999-CANCELO
039000     END-EVALUATE.
039100
039200 FIN-21400.
039300     EXIT.
039400
039500 30000-FINALIZO SECTION.
039600*--------------
039700
039800     PERFORM 30050-TRAILER.
039900
040000     PERFORM 30100-TOTALES-CONTROL.
040100
040200     PERFORM 31000-CIERRO-ARCHIVOS.
040300
040400 FIN-30000.
040500     EXIT.
040600
040700 30050-TRAILER SECTION.
040800*---------------
040900
041000     MOVE ' '                        TO WL-VEHILI.
041100     IF WS-SELECCIONADOS = ZERO
041200        MOVE 'NO VEHICLES FOUND'      TO P1
041300     ELSE
041400        MOVE WS-SELECCIONADOS         TO WS-SECUENCIA-ED
041500        STRING 'TOTAL VEHICULOS LISTADOS: ' WS-SECUENCIA-ED
041600                                       DELIMITED BY SIZE
041700                                       INTO P1
041800     END-IF.
041900     PERFORM 21400-WRITE-LISTADO.
042000
042100 FIN-30050.
042200     EXIT.
042300
042400 30100-TOTALES-CONTROL SECTION.
042500*---------------------
042600
042700     DISPLAY ' '.
042800     DISPLAY '****************************************'.
042900     DISPLAY 'TOTALES DE CONTROL PGM: LSTVEHI         '.
043000     DISPLAY '****************************************'.
043100     DISPLAY '* VEHICULOS LEIDOS   : ' WS-LEIDOS-VEHICULOS.
043200     DISPLAY '* VEHICULOS LISTADOS : ' WS-SELECCIONADOS.
043300     DISPLAY '****************************************'.
043400     DISPLAY ' '.
043500
043600 FIN-30100.
043700     EXIT.
043800
043900 31000-CIERRO-ARCHIVOS SECTION.
044000*---------------------
044100
044200     IF 88-OPEN-VEHICULOS-SI
044300        SET 88-OPEN-VEHICULOS-NO       TO TRUE
044400        CLOSE VEHICULOS
044500        EVALUATE TRUE
044600            WHEN 88-FS-VEHICULOS-OK
044700                 CONTINUE
044800            WHEN OTHER
044900                 MOVE 'VEHICULOS'         TO WCANCELA-RECURSO
045000                 MOVE 'CLOSE'             TO WCANCELA-OPERACION
045100                 MOVE FS-VEHICULOS        TO WCANCELA-CODRET
045200                 MOVE 'CIERRA VEHICULOS'  TO WCANCELA-MENSAJE
045300                 PERFORM 99999-CANCELO
045400        END-EVALUATE
045500     END-IF.
045600
045700     IF 88-OPEN-LISTADO-SI
045800        SET 88-OPEN-LISTADO-NO         TO TRUE
045900        CLOSE LISTADO
046000        EVALUATE TRUE
046100            WHEN 88-FS-LISTADO-OK
046200                 CONTINUE
046300            WHEN OTHER
046400                 MOVE 'LISTADO'          TO WCANCELA-RECURSO
046500                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
046600                 MOVE FS-LISTADO         TO WCANCELA-CODRET
046700                 MOVE 'CIERRA LISTADO'   TO WCANCELA-MENSAJE
046800                 PERFORM 99999-CANCELO
046900        END-EVALUATE
047000     END-IF.
047100
047200 FIN-31000.
047300     EXIT.
047400
047500 99999-CANCELO SECTION.
047600*-------------
047700
047800     PERFORM 31000-CIERRO-ARCHIVOS.
047900
048000     CALL 'CANCELA' USING WCANCELA.
048100
048200     STOP RUN.
048300
048400 FIN-99999.
048500     EXIT.
048600
048700 END PROGRAM LSTVEHI.
