000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CALCDIAS.
000400 AUTHOR.       E. PALMEYRO.
000500 INSTALLATION. EDUSAM - SISTEMA DE ALQUILER DE VEHICULOS.
000600 DATE-WRITTEN. 06/11/91.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO EDUSAM.
000900*-------------------------------------------------------------*
001000* RUTINA DE CALCULO DE CANTIDAD DE DIAS ENTEROS ENTRE DOS      *
001100* FECHAS AAAAMMDD, USADA POR TSTALQ01 PARA OBTENER LOS DIAS    *
001200* ESTIMADOS (ALTA) Y LOS DIAS REALES (CIERRE) DE UN ALQUILER.  *
001300* EL CALCULO SE HACE POR NUMERO DE DIA JULIANO (FORMULA DE     *
001400* FLIEGEL Y VAN FLANDERN), SIN USAR FUNCIONES INTRINSECAS DE   *
001500* FECHA, PARA QUE CORRA IGUAL EN EL COMPILADOR VIEJO DE LA CPD *
001600*-------------------------------------------------------------*
001700* HISTORIA DE MODIFICACIONES                                  *
001800*-------------------------------------------------------------*
001900* 06/11/91 EPA TK-0118 VERSION INICIAL DE LA RUTINA            *  EPA0118 
002000* 14/03/93 EPA TK-0204 SE AGREGA VALIDACION DE FECHA EN CERO   *  EPA0204 
002100* 02/09/95 EPA TK-0261 MINIMO DE 1 DIA CUANDO LAS FECHAS SON   *  EPA0261 
002200*                      IGUALES (ALQUILER RETIRADO Y DEVUELTO   *
002300*                      EL MISMO DIA)                           *
002400* 11/01/99 EPA TK-0339 AJUSTE Y2K: SE VERIFICA QUE EL SIGLO    *  EPA0339 
002500*                      VIAJE COMPLETO EN AAAAMMDD (4 DIGITOS)  *
002600*                      ANTES DE ESTA FECHA SE RECIBIA EL ANIO  *
002700*                      A VECES EN 2 DIGITOS DESDE PANTALLA     *
002800* 25/06/01 EPA TK-0402 SE DOCUMENTA LA FORMULA DE DIA JULIANO  *  EPA0402 
002900* 19/08/04 EPA TK-0455 REVISION GENERAL, SIN CAMBIO FUNCIONAL  *  EPA0455 
003000*-------------------------------------------------------------*
003100
003200 ENVIRONMENT DIVISION.
003300*-------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 DATA DIVISION.
003900*-------------------------------------------------------------*
004000
004100 WORKING-STORAGE SECTION.
004200*-------------------------------------------------------------*
004300 77  WS-FIN-CALCDIAS                      PIC X     VALUE ' '.
004400     88  88-FIN-CALCDIAS                            VALUE '1'.
004500 77  WS-FIN-CALCDIAS-R REDEFINES WS-FIN-CALCDIAS
004600                                           PIC X(01).
004700
004800 01  KTE-FECHA-EN-CERO                    PIC X(40) VALUE
004900     'FECHA RECIBIDA EN CERO EN RUTINA CALCDIAS'.
005000
005100*-------------------------------------------------------------*
005200* CAMPOS DE TRABAJO PARA EL CALCULO DEL DIA JULIANO (JDN)      *
005300* SE REUTILIZAN PARA LAS DOS FECHAS RECIBIDAS (DESDE Y HASTA)  *
005400*-------------------------------------------------------------*
005500 01  WS-FECHA-CALC.
005600     05  WS-ANIO-CALC                     PIC 9(04) VALUE 0.
005700     05  WS-MES-CALC                      PIC 9(02) VALUE 0.
005800     05  WS-DIA-CALC                      PIC 9(02) VALUE 0.
005900     05  FILLER                           PIC X(02) VALUE SPACES.
006000
006100*-------------------------------------------------------------*
006200* VISTA NUMERICA UNICA DE LA FECHA DE TRABAJO, PARA EL DISPLAY *
006300* DE DIAGNOSTICO DE 2100-CALCULA-JDN                           *
006400*-------------------------------------------------------------*
006500 01  WS-FECHA-CALC-R REDEFINES WS-FECHA-CALC
006600                                       PIC 9(08).
006700
006800 01  WS-VARIABLES-JDN                     COMP.
006900     05  WS-A-JDN                         PIC S9(9) VALUE 0.
007000     05  WS-Y-JDN                         PIC S9(9) VALUE 0.
007100     05  WS-M-JDN                         PIC S9(9) VALUE 0.
007200     05  WS-JDN-DESDE                     PIC S9(9) VALUE 0.
007300     05  WS-JDN-HASTA                     PIC S9(9) VALUE 0.
007400     05  WS-JDN-CALCULADO                 PIC S9(9) VALUE 0.
007500     05  WS-JDN-AUX1                      PIC S9(9) VALUE 0.
007600     05  WS-JDN-AUX2                      PIC S9(9) VALUE 0.
007700     05  FILLER                           PIC X(04) VALUE SPACES
007800                                           USAGE DISPLAY.
007900
008000*-------------------------------------------------------------*
008100* VISTA EN CARACTER DE LOS DOS JDN CALCULADOS, PARA VOLCAR EN  *
008200* EL DISPLAY DE CIERRE SIN DEPENDER DEL EDITADO DEL COMPILADOR *
008300*-------------------------------------------------------------*
008400 01  WS-JDN-DESDE-HASTA-X REDEFINES WS-VARIABLES-JDN
008500                                       PIC X(36).
008600
008700*-------------------------------------------------------------*
008800 LINKAGE SECTION.
008900*-------------------------------------------------------------*
009000* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
009100
009200 COPY WCALCDIA.
009300
009400*-------------------------------------------------------------*
009500 PROCEDURE DIVISION USING WCALCDIA.
009600*-------------------------------------------------------------*
009700
009800 0000-CUERPO-PRINCIPAL SECTION.
009900*-----------------------------
010000
010100     PERFORM 1000-INICIO.
010200
010300     PERFORM 2000-PROCESO.
010400
010500     PERFORM 3000-TERMINO.
010600
010700 1000-INICIO SECTION.
010800*--------------------
010900
011000     INITIALIZE WCALCDIA-SALIDA.
011100     MOVE '00'                       TO WCALCDIA-RC.
011200     SET  88-FIN-CALCDIAS TO FALSE.
011300
011400     IF WCALCDIA-FECHA-DESDE = ZERO
011500     OR WCALCDIA-FECHA-HASTA = ZERO
011600        MOVE '90'                    TO WCALCDIA-RC
011700        MOVE KTE-FECHA-EN-CERO       TO WCALCDIA-MSG
011800        SET 88-FIN-CALCDIAS          TO TRUE
011900     END-IF.
012000
012100 2000-PROCESO SECTION.
012200*---------------------
012300
012400     IF NOT 88-FIN-CALCDIAS
012500
012600        MOVE WCALCDIA-FECHA-DESDE    TO WS-FECHA-CALC
012700        PERFORM 2100-CALCULA-JDN
012800        MOVE WS-JDN-CALCULADO        TO WS-JDN-DESDE
012900
013000        MOVE WCALCDIA-FECHA-HASTA    TO WS-FECHA-CALC
013100        PERFORM 2100-CALCULA-JDN
013200        MOVE WS-JDN-CALCULADO        TO WS-JDN-HASTA
013300
013400        SUBTRACT WS-JDN-DESDE FROM WS-JDN-HASTA
013500                                    GIVING WCALCDIA-DIAS
013600
013700        IF WCALCDIA-DIAS < 1
013800           MOVE 1                    TO WCALCDIA-DIAS
013900        END-IF
014000
014100     END-IF.
014200
014300 2100-CALCULA-JDN.
014400*----------------
014500* FORMULA DE FLIEGEL Y VAN FLANDERN (SIN FUNCIONES INTRINSECAS)
014600*   A  = (14 - MES) / 12                       (DIV. ENTERA)
014700*   Y  = ANIO + 4800 - A
014800*   M  = MES + 12*A - 3
014900*   JDN = DIA + (153*M+2)/5 + 365*Y + Y/4 - Y/100 + Y/400 - 32045
015000
015100     DISPLAY 'FECHA A CALCULAR EN 2100-CALCULA-JDN: '
015200             WS-FECHA-CALC-R.
015300
015400     COMPUTE WS-JDN-AUX1 = 14 - WS-MES-CALC.
015500     DIVIDE WS-JDN-AUX1 BY 12 GIVING WS-A-JDN.
015600
015700     COMPUTE WS-Y-JDN = WS-ANIO-CALC + 4800 - WS-A-JDN.
015800     COMPUTE WS-M-JDN = WS-MES-CALC + (12 * WS-A-JDN) - 3.
015900
016000     COMPUTE WS-JDN-AUX1 = (153 * WS-M-JDN) + 2.
016100     DIVIDE WS-JDN-AUX1 BY 5 GIVING WS-JDN-AUX1.
016200
016300     DIVIDE WS-Y-JDN BY 4 GIVING WS-JDN-AUX2.
016400
016500     COMPUTE WS-JDN-CALCULADO =
016600             WS-DIA-CALC + WS-JDN-AUX1 + (365 * WS-Y-JDN)
016700           + WS-JDN-AUX2
016800           - (WS-Y-JDN / 100)
016900           + (WS-Y-JDN / 400)
017000           - 32045.
017100
017200 3000-TERMINO SECTION.
017300*---------------------
017400     DISPLAY 'DIAS CALCULADOS EN RUTINA CALCDIAS: '
017500             WCALCDIA-DIAS.
017600     DISPLAY 'RC EN RUTINA CALCDIAS             : '
017700             WCALCDIA-RC.
017800     GOBACK.
017900
018000 END PROGRAM CALCDIAS.
