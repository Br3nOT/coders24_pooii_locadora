000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   TSTALQ01.
000400 AUTHOR.       E. PALMEYRO.
000500 INSTALLATION. EDUSAM - SISTEMA DE ALQUILER DE VEHICULOS.
000600 DATE-WRITTEN. 18/11/91.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO EDUSAM.
000900*-------------------------------------------------------------*
001000* PROCESO PRINCIPAL DEL SISTEMA DE ALQUILER DE VEHICULOS.      *
001100* CARGA EN TABLA LOS MAESTROS DE AGENCIAS, VEHICULOS Y         *
001200* CLIENTES Y LUEGO LEE EL ARCHIVO DE SOLICITUDES DE ALQUILER   *
001300* EN EL ORDEN DE LLEGADA, ATENDIENDO:                          *
001400*   RQ-ACTION = 'O'  ALTA (RETIRO DE VEHICULO)                 *
001500*   RQ-ACTION = 'C'  CIERRE (DEVOLUCION DE VEHICULO)           *
001600* POR CADA ALTA VALIDADA SE ARMA EL ALQUILER EN LA TABLA DE    *
001700* ALQUILERES DE LA CORRIDA, SE GRABA EN RENTALS-OUT Y SE       *
001800* IMPRIME EL RECIBO DE RETIRO.  POR CADA CIERRE VALIDADO SE    *
001900* ACTUALIZA EL ALQUILER EN TABLA, SE GRABA NUEVAMENTE EN       *
002000* RENTALS-OUT Y SE IMPRIME EL RECIBO DE DEVOLUCION.  LAS       *
002100* SOLICITUDES RECHAZADAS SE INFORMAN EN EL RECIBOS-REPORT SIN  *
002200* DETENER LA CORRIDA.  AL FINAL SE REGRABA LA COPIA ACTUALIZADA*
002300* DEL MAESTRO DE VEHICULOS Y SE EMITEN LOS TOTALES GENERALES.  *
002400*-------------------------------------------------------------*
002500* HISTORIA DE MODIFICACIONES                                  *
002600*-------------------------------------------------------------*
002700* 18/11/91 EPA TK-0130 VERSION INICIAL DEL PROCESO PRINCIPAL   *  EPA0130 
002800* 02/06/93 EPA TK-0215 SE AGREGA LA VALIDACION DE FECHA DE     *  EPA0215 
002900*                      DEVOLUCION ESTIMADA POSTERIOR AL RETIRO *
003000* 14/02/94 EPA TK-0233 SE CAMBIA EL CALCULO DE DIAS A LA       *  EPA0233 
003100*                      RUTINA CALCDIAS (ANTES SE RESTABAN LAS  *
003200*                      FECHAS EN FORMA DIRECTA, ERROR EN FIN   *
003300*                      DE MES Y DE ANIO)                       *
003400* 25/09/95 EPA TK-0266 SE AGREGA EL RECHAZO DE TRANSACCIONES   *  EPA0266 
003500*                      INVALIDAS SIN CORTAR EL PROCESO         *
003600* 30/01/99 EPA TK-0343 REVISION Y2K DE TODAS LAS FECHAS         * EPA0343 
003700*                      AAAAMMDD DEL PROCESO, SIN CAMBIO        *
003800*                      FUNCIONAL (YA VIAJABAN A 4 DIGITOS)      *
003900* 07/03/00 EPA TK-0359 SE SACA FUNCTION CURRENT-DATE, LA CPD   *  EPA0359 
004000*                      PIDE NO USAR FUNCIONES INTRINSECAS EN   *
004100*                      LOS BATCH DE PRODUCCION                 *
004200* 11/11/04 EPA TK-0460 SE AUMENTA LA TABLA DE VEHICULOS DE 300 *  EPA0460 
004300*                      A 500 POSICIONES POR CRECIMIENTO DE LA  *
004400*                      FLOTA                                   *
004500* 08/03/06 EPA TK-0470 EL RECIBO DE CIERRE MOSTRABA MAL EL      * EPA0470 
004600*                      CLIENTE (VIAJABA VACIO, RQ-CUSTOMER-ID   *
004700*                      NO CORRESPONDE A UN CIERRE) Y LA AGENCIA *
004800*                      DE RETIRO (SALIA EL ID EN VEZ DEL NOMBRE)*
004900*                      SE RESUELVEN AHORA CONTRA LAS TABLAS DE  *
005000*                      CLIENTES Y AGENCIAS, IGUAL QUE EN EL     *
005100*                      RECIBO DE ALTA                           *
005200* 08/03/06 EPA TK-0471 WS-MONTO-ED Y WS-HOJA-ED TENIAN EL PUNTO * EPA0471 
005300*                      Y LA COMA INVERTIDOS (NO HAY DECIMAL-    *
005400*                      POINT IS COMMA EN ESTE PROCESO), LOS     *
005500*                      MONTOS Y EL NUMERO DE HOJA SALIAN        *
005600*                      EDITADOS AL REVES                        *
005700*-------------------------------------------------------------*
005800
005900 ENVIRONMENT DIVISION.
006000*-------------------------------------------------------------*
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600*-------------------------------------------------------------*
006700
006800 FILE-CONTROL.
006900*-------------
007000
007100     SELECT AGENCIAS         ASSIGN       TO AGENCIES
007200                             ORGANIZATION IS LINE SEQUENTIAL
007300                             FILE STATUS  IS FS-AGENCIAS.
007400
007500     SELECT VEHICULOS        ASSIGN       TO VEHICLES
007600                             ORGANIZATION IS LINE SEQUENTIAL
007700                             FILE STATUS  IS FS-VEHICULOS.
007800
007900     SELECT VEHICULOS-COPIA  ASSIGN       TO VEHUPD
008000                             ORGANIZATION IS LINE SEQUENTIAL
008100                             FILE STATUS  IS FS-VEHICULOS-COPIA.
008200
008300     SELECT CLIENTES         ASSIGN       TO CUSTOMERS
008400                             ORGANIZATION IS LINE SEQUENTIAL
008500                             FILE STATUS  IS FS-CLIENTES.
008600
008700     SELECT SOLICITUDES      ASSIGN       TO RENTALREQ
008800                             ORGANIZATION IS LINE SEQUENTIAL
008900                             FILE STATUS  IS FS-SOLICITUDES.
009000
009100     SELECT ALQUILERES       ASSIGN       TO RENTALSOUT
009200                             ORGANIZATION IS LINE SEQUENTIAL
009300                             FILE STATUS  IS FS-ALQUILERES.
009400
009500     SELECT RECIBOS          ASSIGN       TO RECEIPTS
009600                             ORGANIZATION IS LINE SEQUENTIAL
009700                             FILE STATUS  IS FS-RECIBOS.
009800
009900 DATA DIVISION.
010000*-------------------------------------------------------------*
010100
010200 FILE SECTION.
010300*------------
010400
010500 FD  AGENCIAS
010600     RECORDING MODE IS F
010700     BLOCK 0.
010800 01  REG-AGENCIAS-FD                PIC X(080).
010900
011000 FD  VEHICULOS
011100     RECORDING MODE IS F
011200     BLOCK 0.
011300 01  REG-VEHICULOS-FD                PIC X(088).
011400
011500 FD  VEHICULOS-COPIA
011600     RECORDING MODE IS F
011700     BLOCK 0.
011800 01  REG-VEHICULOS-COPIA-FD          PIC X(088).
011900
012000 FD  CLIENTES
012100     RECORDING MODE IS F
012200     BLOCK 0.
012300 01  REG-CLIENTES-FD                 PIC X(055).
012400
012500 FD  SOLICITUDES
012600     RECORDING MODE IS F
012700     BLOCK 0.
012800 01  REG-SOLICITUDES-FD              PIC X(062).
012900
013000 FD  ALQUILERES
013100     RECORDING MODE IS F
013200     BLOCK 0.
013300 01  REG-ALQUILERES-FD               PIC X(102).
013400
013500 FD  RECIBOS
013600     RECORDING MODE IS F
013700     BLOCK 0.
013800 01  REG-RECIBOS-FD                  PIC X(133).
013900
014000 WORKING-STORAGE SECTION.
014100*-------------------------------------------------------------*
014200 77  CTE-PROGRAMA                   PIC X(20) VALUE 'TSTALQ01'.
014300
014400 77  FS-AGENCIAS                    PIC X(02) VALUE ' '.
014500     88 88-FS-AGENCIAS-OK                     VALUE '00'.
014600     88 88-FS-AGENCIAS-EOF                    VALUE '10'.
014700 77  WS-OPEN-AGENCIAS               PIC X     VALUE 'N'.
014800     88 88-OPEN-AGENCIAS-SI                   VALUE 'S'.
014900     88 88-OPEN-AGENCIAS-NO                   VALUE 'N'.
015000
015100 77  FS-VEHICULOS                   PIC X(02) VALUE ' '.
015200     88 88-FS-VEHICULOS-OK                    VALUE '00'.
015300     88 88-FS-VEHICULOS-EOF                   VALUE '10'.
015400 77  WS-OPEN-VEHICULOS              PIC X     VALUE 'N'.
015500     88 88-OPEN-VEHICULOS-SI                  VALUE 'S'.
015600     88 88-OPEN-VEHICULOS-NO                  VALUE 'N'.
015700
015800 77  FS-VEHICULOS-COPIA             PIC X(02) VALUE ' '.
015900     88 88-FS-VEHICULOS-COPIA-OK              VALUE '00'.
016000 77  WS-OPEN-VEHICULOS-COPIA        PIC X     VALUE 'N'.
016100     88 88-OPEN-VEHICULOS-COPIA-SI            VALUE 'S'.
016200     88 88-OPEN-VEHICULOS-COPIA-NO            VALUE 'N'.
016300
016400 77  FS-CLIENTES                    PIC X(02) VALUE ' '.
016500     88 88-FS-CLIENTES-OK                     VALUE '00'.
016600     88 88-FS-CLIENTES-EOF                    VALUE '10'.
016700 77  WS-OPEN-CLIENTES               PIC X     VALUE 'N'.
016800     88 88-OPEN-CLIENTES-SI                   VALUE 'S'.
016900     88 88-OPEN-CLIENTES-NO                   VALUE 'N'.
017000
017100 77  FS-SOLICITUDES                 PIC X(02) VALUE ' '.
017200     88 88-FS-SOLICITUDES-OK                  VALUE '00'.
017300     88 88-FS-SOLICITUDES-EOF                 VALUE '10'.
017400 77  WS-OPEN-SOLICITUDES            PIC X     VALUE 'N'.
017500     88 88-OPEN-SOLICITUDES-SI                VALUE 'S'.
017600     88 88-OPEN-SOLICITUDES-NO                VALUE 'N'.
017700
017800 77  FS-ALQUILERES                  PIC X(02) VALUE ' '.
017900     88 88-FS-ALQUILERES-OK                   VALUE '00'.
018000 77  WS-OPEN-ALQUILERES             PIC X     VALUE 'N'.
018100     88 88-OPEN-ALQUILERES-SI                 VALUE 'S'.
018200     88 88-OPEN-ALQUILERES-NO                 VALUE 'N'.
018300
018400 77  FS-RECIBOS                     PIC X(02) VALUE ' '.
018500     88 88-FS-RECIBOS-OK                      VALUE '00'.
018600 77  WS-OPEN-RECIBOS                PIC X     VALUE 'N'.
018700     88 88-OPEN-RECIBOS-SI                    VALUE 'S'.
018800     88 88-OPEN-RECIBOS-NO                    VALUE 'N'.
018900
019000*-------------------------------------------------------------*
019100* CONTADORES DE LECTURA/GRABACION Y TOTALES DE CONTROL         *
019200*-------------------------------------------------------------*
019300 77  WS-LEIDOS-AGENCIAS             PIC 9(05) COMP VALUE 0.
019400 77  WS-LEIDOS-VEHICULOS            PIC 9(05) COMP VALUE 0.
019500 77  WS-LEIDOS-CLIENTES             PIC 9(05) COMP VALUE 0.
019600 77  WS-LEIDOS-SOLICITUDES          PIC 9(07) COMP VALUE 0.
019700 77  WS-GRABADOS-ALQUILERES         PIC 9(07) COMP VALUE 0.
019800 77  WS-GRABADOS-VEHICULOS-COPIA    PIC 9(05) COMP VALUE 0.
019900
020000 77  WS-CANT-ALTAS                  PIC 9(07) COMP VALUE 0.
020100 77  WS-CANT-CIERRES                PIC 9(07) COMP VALUE 0.
020200 77  WS-CANT-RECHAZADOS             PIC 9(07) COMP VALUE 0.
020300 77  WS-TOTAL-ESTIMADO              PIC S9(9)V99 COMP-3 VALUE 0.
020400 77  WS-TOTAL-FINAL                 PIC S9(9)V99 COMP-3 VALUE 0.
020500
020600 77  WS-CANT-ED                     PIC ZZZ.ZZ9.
020700 77  WS-MONTO-ED                    PIC ZZZ,ZZ9.99.
020800
020900*-------------------------------------------------------------*
021000* TABLA DE AGENCIAS (CARGADA UNA VEZ AL INICIO)                *
021100*-------------------------------------------------------------*
021200 01  WS-TAB-AGENCIAS.
021300     05  WS-AGE-ENTRADA OCCURS 200 TIMES.
021400         10  WS-AGE-ID              PIC X(10).
021500         10  WS-AGE-NOMBRE          PIC X(25).
021600         10  WS-AGE-DOMICILIO       PIC X(25).
021700         10  WS-AGE-TELEFONO        PIC X(15).
021800         10  FILLER                 PIC X(05).
021900 77  WS-CANT-AGENCIAS               PIC 9(04) COMP VALUE 0.
022000 77  WS-IDX-AGE                     PIC 9(04) COMP VALUE 0.
022100 77  WS-AGE-CLAVE-BUSCADA           PIC X(10) VALUE SPACES.
022200
022300*-------------------------------------------------------------*
022400* TABLA DE VEHICULOS (CARGADA UNA VEZ, ACTUALIZADA EN MEMORIA  *
022500* A MEDIDA QUE SE PROCESAN ALTAS Y CIERRES DE ALQUILER)        *
022600*-------------------------------------------------------------*
022700 01  WS-TAB-VEHICULOS.
022800     05  WS-VEH-ENTRADA OCCURS 500 TIMES.
022900         10  WS-VEH-ID              PIC X(10).
023000         10  WS-VEH-TIPO            PIC X(10).
023100         10  WS-VEH-PATENTE         PIC X(10).
023200         10  WS-VEH-MODELO          PIC X(20).
023300         10  WS-VEH-MARCA           PIC X(15).
023400         10  WS-VEH-TARIFA          PIC S9(5)V99.
023500         10  WS-VEH-AGENCIA         PIC X(10).
023600         10  WS-VEH-DISPONIBLE      PIC X(01).
023700         10  FILLER                 PIC X(05).
023800 77  WS-CANT-VEHICULOS               PIC 9(04) COMP VALUE 0.
023900 77  WS-IDX-VEH                      PIC 9(04) COMP VALUE 0.
024000 77  WS-VEH-CLAVE-BUSCADA            PIC X(10) VALUE SPACES.
024100
024200*-------------------------------------------------------------*
024300* TABLA DE CLIENTES (CARGADA UNA VEZ AL INICIO)                *
024400*-------------------------------------------------------------*
024500 01  WS-TAB-CLIENTES.
024600     05  WS-CLI-ENTRADA OCCURS 500 TIMES.
024700         10  WS-CLI-ID              PIC X(10).
024800         10  WS-CLI-NOMBRE          PIC X(25).
024900         10  WS-CLI-TIPO            PIC X(01).
025000         10  WS-CLI-DOCUMENTO       PIC X(14).
025100         10  FILLER                 PIC X(05).
025200 77  WS-CANT-CLIENTES                PIC 9(04) COMP VALUE 0.
025300 77  WS-IDX-CLI                      PIC 9(04) COMP VALUE 0.
025400 77  WS-CLI-CLAVE-BUSCADA            PIC X(10) VALUE SPACES.
025500
025600*-------------------------------------------------------------*
025700* TABLA DE ALQUILERES DE LA CORRIDA (SE ARMA CON LAS ALTAS Y   *
025800* SE ACTUALIZA CON LOS CIERRES DEL MISMO PASO DE ENTRADA)      *
025900*-------------------------------------------------------------*
026000 01  WS-TAB-ALQUILERES.
026100     05  WS-ALQ-ENTRADA OCCURS 999 TIMES.
026200         10  WS-ALQ-ID              PIC X(10).
026300         10  WS-ALQ-CLIENTE-ID      PIC X(10).
026400         10  WS-ALQ-VEHICULO-ID     PIC X(10).
026500         10  WS-ALQ-AG-RETIRO       PIC X(10).
026600         10  WS-ALQ-AG-DEVOL        PIC X(10).
026700         10  WS-ALQ-FEC-RETIRO      PIC 9(08).
026800         10  WS-ALQ-FEC-EST-DEVOL   PIC 9(08).
026900         10  WS-ALQ-FEC-DEVOL       PIC 9(08).
027000         10  WS-ALQ-DIAS-EST        PIC 9(04).
027100         10  WS-ALQ-MONTO-EST       PIC S9(7)V99.
027200         10  WS-ALQ-MONTO-FIN       PIC S9(7)V99.
027300         10  WS-ALQ-ESTADO          PIC X(01).
027400         10  FILLER                 PIC X(05).
027500 77  WS-CANT-ALQUILERES              PIC 9(04) COMP VALUE 0.
027600 77  WS-IDX-ALQ                      PIC 9(04) COMP VALUE 0.
027700 77  WS-ALQ-CLAVE-BUSCADA            PIC X(10) VALUE SPACES.
027800
027900*-------------------------------------------------------------*
028000* CONTADOR DE NUMERACION DE ALQUILERES ("R" + 9 DIGITOS)       *
028100*-------------------------------------------------------------*
028200 77  WS-CONTADOR-ALQUILER            PIC 9(09) COMP VALUE 0.
028300 01  WS-CONTADOR-ED                  PIC 9(09).
028400 01  WS-CONTADOR-ED-ALFA REDEFINES
028500     WS-CONTADOR-ED                  PIC X(09).
028600 77  WS-NUEVO-ID-ALQUILER            PIC X(10) VALUE SPACES.
028700 77  WS-NUEVO-ID-ALQUILER-R REDEFINES
028800     WS-NUEVO-ID-ALQUILER            PIC X(10).
028900
029000*-------------------------------------------------------------*
029100* CAMPOS DE TRABAJO PARA VALIDACION Y CALCULO DE UNA           *
029200* TRANSACCION (SE REUTILIZAN EN CADA ALTA/CIERRE)              *
029300*-------------------------------------------------------------*
029400 77  WS-TRX-ERROR                    PIC X     VALUE 'N'.
029500     88  88-TRX-ERROR-SI                       VALUE 'S'.
029600     88  88-TRX-ERROR-NO                       VALUE 'N'.
029700 77  WS-TRX-MENSAJE                  PIC X(30) VALUE SPACES.
029800 77  WS-TRX-DIAS                     PIC 9(04) COMP VALUE 0.
029900 77  WS-TRX-MONTO                    PIC S9(7)V99 VALUE 0.
030000
030100*-------------------------------------------------------------*
030200 01  WS-HOJA-CONTROL.
030300     05  WS-HOJA                     PIC 9(05) COMP VALUE 0.
030400     05  FILLER                      PIC X(02) VALUE SPACES.
030500 01  WS-HOJA-CONTROL-ED REDEFINES
030600     WS-HOJA-CONTROL.
030700     05  WS-HOJA-ED                  PIC ZZ,ZZZ.
030800
030900 77  WS-LINEA                        PIC 9(02) COMP VALUE 80.
031000 77  WCN-LINEAS-MAX                  PIC 9(02) COMP VALUE 60.
031100
031200*-------------------------------------------------------------*
031300* DEFINICION DE LOS MAESTROS Y DE LA TRANSACCION               *
031400*-------------------------------------------------------------*
031500 COPY WAGENCIA.
031600 COPY WVEHICU.
031700 COPY WCLIENTE.
031800 COPY WALQSOL.
031900 COPY WALQUIL.
032000
032100*------------------------------------
032200* DEFINICION DE LINEA DE IMPRESION
032300*------------------------------------
032400 COPY WLALQREC.
032500
032600*---------------------------------------------------
032700* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
032800*---------------------------------------------------
032900 COPY WCANCELA.
033000
033100*---------------------------------------------------
033200* DEFINICION DE COPY DE COMUNICACION CON CALCDIAS
033300*---------------------------------------------------
033400 COPY WCALCDIA.
033500
033600 PROCEDURE DIVISION.
033700*-------------------------------------------------------------*
033800
033900 00000-CUERPO-PRINCIPAL SECTION.
034000*-----------------------------
034100
034200     PERFORM 10000-INICIO.
034300
034400     PERFORM 20000-PROCESO
034500       UNTIL 88-FS-SOLICITUDES-EOF.
034600
034700     PERFORM 30000-FINALIZO.
034800
034900     STOP RUN.
035000
035100 10000-INICIO SECTION.
035200*-------------
035300
035400     INITIALIZE WCANCELA.
035500     MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA.
035600
035700     PERFORM 10100-ABRO-ARCHIVOS.
035800
035900     PERFORM 10200-CARGO-TABLA-AGENCIAS.
036000     PERFORM 10300-CARGO-TABLA-VEHICULOS.
036100     PERFORM 10400-CARGO-TABLA-CLIENTES.
036200
036300     PERFORM 11100-READ-SOLICITUDES.
036400
036500 FIN-10000.
036600     EXIT.
036700
036800 10100-ABRO-ARCHIVOS SECTION.
036900*-------------------
037000
037100     MOVE '10100-ABRO-ARCHIVOS'   TO WCANCELA-PARRAFO.
037200
037300     OPEN INPUT  AGENCIAS.
037400     EVALUATE FS-AGENCIAS
037500         WHEN '00' SET 88-OPEN-AGENCIAS-SI TO TRUE
037600         WHEN OTHER
037700              MOVE 'AGENCIAS'        TO WCANCELA-RECURSO
037800              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
037900              MOVE FS-AGENCIAS       TO WCANCELA-CODRET
038000              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
038100              PERFORM 99999-CANCELO
038200     END-EVALUATE.
038300
038400     OPEN INPUT  VEHICULOS.
038500     EVALUATE FS-VEHICULOS
038600         WHEN '00' SET 88-OPEN-VEHICULOS-SI TO TRUE
038700         WHEN OTHER
038800              MOVE 'VEHICULOS'       TO WCANCELA-RECURSO
038900              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
039000              MOVE FS-VEHICULOS      TO WCANCELA-CODRET
039100              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
039200              PERFORM 99999-CANCELO
039300     END-EVALUATE.
039400
039500     OPEN OUTPUT VEHICULOS-COPIA.
039600     EVALUATE FS-VEHICULOS-COPIA
039700         WHEN '00' SET 88-OPEN-VEHICULOS-COPIA-SI TO TRUE
039800         WHEN OTHER
039900              MOVE 'VEHUPD'          TO WCANCELA-RECURSO
040000              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
040100              MOVE FS-VEHICULOS-COPIA TO WCANCELA-CODRET
040200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
040300              PERFORM 99999-CANCELO
040400     END-EVALUATE.
040500
040600     OPEN INPUT  CLIENTES.
040700     EVALUATE FS-CLIENTES
040800         WHEN '00' SET 88-OPEN-CLIENTES-SI TO TRUE
040900         WHEN OTHER
041000              MOVE 'CLIENTES'        TO WCANCELA-RECURSO
041100              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
041200              MOVE FS-CLIENTES       TO WCANCELA-CODRET
041300              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
041400              PERFORM 99999-CANCELO
041500     END-EVALUATE.
041600
041700     OPEN INPUT  SOLICITUDES.
041800     EVALUATE FS-SOLICITUDES
041900         WHEN '00' SET 88-OPEN-SOLICITUDES-SI TO TRUE
042000         WHEN OTHER
042100              MOVE 'SOLICITUD'       TO WCANCELA-RECURSO
042200              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
042300              MOVE FS-SOLICITUDES    TO WCANCELA-CODRET
042400              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
042500              PERFORM 99999-CANCELO
042600     END-EVALUATE.
042700
042800     OPEN OUTPUT ALQUILERES.
042900     EVALUATE FS-ALQUILERES
043000         WHEN '00' SET 88-OPEN-ALQUILERES-SI TO TRUE
043100         WHEN OTHER
043200              MOVE 'ALQUILER'        TO WCANCELA-RECURSO
043300              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
043400              MOVE FS-ALQUILERES     TO WCANCELA-CODRET
043500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
043600              PERFORM 99999-CANCELO
043700     END-EVALUATE.
043800
043900     OPEN OUTPUT RECIBOS.
044000     EVALUATE FS-RECIBOS
044100         WHEN '00' SET 88-OPEN-RECIBOS-SI TO TRUE
044200         WHEN OTHER
044300              MOVE 'RECIBOS'         TO WCANCELA-RECURSO
044400              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
044500              MOVE FS-RECIBOS        TO WCANCELA-CODRET
044600              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
044700              PERFORM 99999-CANCELO
044800     END-EVALUATE.
044900
045000 FIN-10100.
045100     EXIT.
045200
045300 10200-CARGO-TABLA-AGENCIAS SECTION.
045400*---------------------------
045500
045600     INITIALIZE          REG-AGENCIA.
045700     READ AGENCIAS INTO REG-AGENCIA.
045800
045900     PERFORM 10210-ACUMULA-AGENCIA UNTIL 88-FS-AGENCIAS-EOF.
046000
046100 FIN-10200.
046200     EXIT.
046300
046400 10210-ACUMULA-AGENCIA SECTION.
046500*---------------------------
046600
046700     EVALUATE TRUE
046800         WHEN 88-FS-AGENCIAS-OK
046900              ADD 1                     TO WS-LEIDOS-AGENCIAS
047000              ADD 1                     TO WS-CANT-AGENCIAS
047100              MOVE AGENCY-ID            TO
047200                             WS-AGE-ID(WS-CANT-AGENCIAS)
047300              MOVE AGENCY-NAME          TO
047400                             WS-AGE-NOMBRE(WS-CANT-AGENCIAS)
047500              MOVE AGENCY-ADDRESS       TO
047600                             WS-AGE-DOMICILIO(WS-CANT-AGENCIAS)
047700              MOVE AGENCY-PHONE         TO
047800                             WS-AGE-TELEFONO(WS-CANT-AGENCIAS)
047900         WHEN OTHER
048000              MOVE 'AGENCIAS'           TO WCANCELA-RECURSO
048100              MOVE 'READ'               TO WCANCELA-OPERACION
048200              MOVE FS-AGENCIAS          TO WCANCELA-CODRET
048300              MOVE 'ERROR EN READ'      TO WCANCELA-MENSAJE
048400              PERFORM 99999-CANCELO
048500     END-EVALUATE.
048600
048700     INITIALIZE          REG-AGENCIA.
048800     READ AGENCIAS INTO REG-AGENCIA.
048900
049000 FIN-10210.
049100     EXIT.
049200
049300 10300-CARGO-TABLA-VEHICULOS SECTION.
049400*---------------------------
049500
049600     INITIALIZE           REG-VEHICULO.
049700     READ VEHICULOS INTO  REG-VEHICULO.
049800
049900     PERFORM 10310-ACUMULA-VEHICULO UNTIL 88-FS-VEHICULOS-EOF.
050000
050100 FIN-10300.
050200     EXIT.
050300
050400 10310-ACUMULA-VEHICULO SECTION.
050500*---------------------------
050600
050700     EVALUATE TRUE
050800         WHEN 88-FS-VEHICULOS-OK
050900              ADD 1                    TO WS-LEIDOS-VEHICULOS
051000              ADD 1                    TO WS-CANT-VEHICULOS
051100              MOVE VEH-ID              TO
051200                            WS-VEH-ID(WS-CANT-VEHICULOS)
051300              MOVE VEH-TYPE            TO
051400                            WS-VEH-TIPO(WS-CANT-VEHICULOS)
051500              MOVE VEH-PLATE           TO
051600                            WS-VEH-PATENTE(WS-CANT-VEHICULOS)
051700              MOVE VEH-MODEL           TO
051800                            WS-VEH-MODELO(WS-CANT-VEHICULOS)
051900              MOVE VEH-BRAND           TO
052000                            WS-VEH-MARCA(WS-CANT-VEHICULOS)
052100              MOVE VEH-DAILY-RATE      TO
052200                            WS-VEH-TARIFA(WS-CANT-VEHICULOS)
052300              MOVE VEH-AGENCY-ID       TO
052400                            WS-VEH-AGENCIA(WS-CANT-VEHICULOS)
052500              MOVE VEH-AVAILABLE       TO
052600                          WS-VEH-DISPONIBLE(WS-CANT-VEHICULOS)
052700         WHEN OTHER
052800              MOVE 'VEHICULOS'         TO WCANCELA-RECURSO
052900              MOVE 'READ'              TO WCANCELA-OPERACION
053000              MOVE FS-VEHICULOS        TO WCANCELA-CODRET
053100              MOVE 'ERROR EN READ'     TO WCANCELA-MENSAJE
053200              PERFORM 99999-CANCELO
053300     END-EVALUATE.
053400
053500     INITIALIZE           REG-VEHICULO.
053600     READ VEHICULOS INTO  REG-VEHICULO.
053700
053800 FIN-10310.
053900     EXIT.
054000
054100 10400-CARGO-TABLA-CLIENTES SECTION.
054200*---------------------------
054300
054400     INITIALIZE          REG-CLIENTE.
054500     READ CLIENTES INTO REG-CLIENTE.
054600
054700     PERFORM 10410-ACUMULA-CLIENTE UNTIL 88-FS-CLIENTES-EOF.
054800
054900 FIN-10400.
055000     EXIT.
055100
055200 10410-ACUMULA-CLIENTE SECTION.
055300*---------------------------
055400
055500     EVALUATE TRUE
055600         WHEN 88-FS-CLIENTES-OK
055700              ADD 1                    TO WS-LEIDOS-CLIENTES
055800              ADD 1                    TO WS-CANT-CLIENTES
055900              MOVE CUST-ID             TO
056000                            WS-CLI-ID(WS-CANT-CLIENTES)
056100              MOVE CUST-NAME           TO
056200                            WS-CLI-NOMBRE(WS-CANT-CLIENTES)
056300              MOVE CUST-TYPE           TO
056400                            WS-CLI-TIPO(WS-CANT-CLIENTES)
056500              MOVE CUST-DOCUMENT       TO
056600                            WS-CLI-DOCUMENTO(WS-CANT-CLIENTES)
056700         WHEN OTHER
056800              MOVE 'CLIENTES'          TO WCANCELA-RECURSO
056900              MOVE 'READ'              TO WCANCELA-OPERACION
057000              MOVE FS-CLIENTES         TO WCANCELA-CODRET
057100              MOVE 'ERROR EN READ'     TO WCANCELA-MENSAJE
057200              PERFORM 99999-CANCELO
057300     END-EVALUATE.
057400
057500     INITIALIZE          REG-CLIENTE.
057600     READ CLIENTES INTO REG-CLIENTE.
057700
057800 FIN-10410.
057900     EXIT.
058000
058100 11100-READ-SOLICITUDES SECTION.
058200*-------------------
058300
058400     INITIALIZE            REG-SOLALQ.
058500
058600     READ SOLICITUDES INTO REG-SOLALQ.
058700
058800     EVALUATE TRUE
058900         WHEN 88-FS-SOLICITUDES-OK
059000              ADD 1                TO WS-LEIDOS-SOLICITUDES
059100         WHEN 88-FS-SOLICITUDES-EOF
059200              CONTINUE
059300         WHEN OTHER
059400              MOVE 'SOLICITUD'     TO WCANCELA-RECURSO
059500              MOVE 'READ'          TO WCANCELA-OPERACION
059600              MOVE FS-SOLICITUDES  TO WCANCELA-CODRET
059700              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE
059800              PERFORM 99999-CANCELO
059900     END-EVALUATE.
060000
060100 FIN-11100.
060200     EXIT.
060300
060400 20000-PROCESO SECTION.
060500*-------------
060600
060700     EVALUATE TRUE
060800         WHEN RQ-ES-ALTA
060900              PERFORM 21000-PROCESO-ALTA
061000         WHEN RQ-ES-CIERRE
061100              PERFORM 25000-PROCESO-CIERRE
061200         WHEN OTHER
061300              CONTINUE
061400     END-EVALUATE.
061500
061600     PERFORM 11100-READ-SOLICITUDES.
061700
061800 FIN-20000.
061900     EXIT.
062000
062100*=========================== A L T A S =========================
062200
062300 21000-PROCESO-ALTA SECTION.
062400*-------------------
062500
062600     PERFORM 21100-VALIDO-ALTA.
062700
062800     IF 88-TRX-ERROR-SI
062900        PERFORM 21900-RECHAZO-ALTA
063000     ELSE
063100        PERFORM 21200-CALCULO-ALTA
063200        PERFORM 21300-ACTUALIZO-VEHICULO-ALTA
063300        PERFORM 21400-ARMO-ALQUILER-ALTA
063400        PERFORM 21500-WRITE-ALQUILERES
063500        PERFORM 21600-IMPRIMO-RECIBO-ALTA
063600        ADD 1                          TO WS-CANT-ALTAS
063700        ADD WS-TRX-MONTO               TO WS-TOTAL-ESTIMADO
063800     END-IF.
063900
064000 FIN-21000.
064100     EXIT.
064200
064300 21100-VALIDO-ALTA SECTION.
064400*---------------------
064500
064600     SET  88-TRX-ERROR-NO             TO TRUE.
064700     MOVE SPACES                      TO WS-TRX-MENSAJE.
064800
064900     MOVE RQ-AGENCY-ID                TO WS-AGE-CLAVE-BUSCADA.
065000     PERFORM 12100-BUSCO-AGENCIA.
065100     IF WS-IDX-AGE = ZERO
065200        SET  88-TRX-ERROR-SI          TO TRUE
065300        MOVE 'INVALID AGENCY'         TO WS-TRX-MENSAJE
065400     END-IF.
065500
065600     IF 88-TRX-ERROR-NO
065700        MOVE RQ-CUSTOMER-ID           TO WS-CLI-CLAVE-BUSCADA
065800        PERFORM 12200-BUSCO-CLIENTE
065900        IF WS-IDX-CLI = ZERO
066000           SET  88-TRX-ERROR-SI       TO TRUE
066100           MOVE 'INVALID CUSTOMER'    TO WS-TRX-MENSAJE
066200        END-IF
066300     END-IF.
066400
066500     IF 88-TRX-ERROR-NO
066600        MOVE RQ-VEHICLE-ID            TO WS-VEH-CLAVE-BUSCADA
066700        PERFORM 12300-BUSCO-VEHICULO
066800        IF WS-IDX-VEH = ZERO
066900        OR WS-VEH-DISPONIBLE(WS-IDX-VEH) NOT = 'Y'
067000        OR WS-VEH-AGENCIA(WS-IDX-VEH)    NOT = RQ-AGENCY-ID
067100           SET  88-TRX-ERROR-SI       TO TRUE
067200           MOVE 'VEHICLE NOT AVAILABLE' TO WS-TRX-MENSAJE
067300        END-IF
067400     END-IF.
067500
067600     IF 88-TRX-ERROR-NO
067700        IF RQ-EST-RETURN-DATE NOT > RQ-DATE
067800           SET  88-TRX-ERROR-SI       TO TRUE
067900           MOVE 'INVALID RETURN DATE' TO WS-TRX-MENSAJE
068000        END-IF
068100     END-IF.
068200
068300 FIN-21100.
068400     EXIT.
068500
068600 21200-CALCULO-ALTA SECTION.
068700*---------------------
068800
068900     INITIALIZE WCALCDIA.
069000     MOVE RQ-DATE                     TO WCALCDIA-FECHA-DESDE.
069100     MOVE RQ-EST-RETURN-DATE          TO WCALCDIA-FECHA-HASTA.
069200
069300     CALL 'CALCDIAS' USING WCALCDIA.
069400
069500     MOVE WCALCDIA-DIAS               TO WS-TRX-DIAS.
069600
069700     COMPUTE WS-TRX-MONTO ROUNDED =
069800             WS-VEH-TARIFA(WS-IDX-VEH) * WS-TRX-DIAS.
069900
070000     ADD 1                            TO WS-CONTADOR-ALQUILER.
070100     MOVE WS-CONTADOR-ALQUILER        TO WS-CONTADOR-ED.
070200     STRING 'R' WS-CONTADOR-ED        DELIMITED BY SIZE
070300                                       INTO WS-NUEVO-ID-ALQUILER.
070400
070500 FIN-21200.
070600     EXIT.
070700
070800 21300-ACTUALIZO-VEHICULO-ALTA SECTION.
070900*---------------------
071000
071100     MOVE 'N'                         TO
071200                              WS-VEH-DISPONIBLE(WS-IDX-VEH).
071300
071400 FIN-21300.
071500     EXIT.
071600
071700 21400-ARMO-ALQUILER-ALTA SECTION.
071800*---------------------
071900
072000     ADD 1                            TO WS-CANT-ALQUILERES.
072100     MOVE WS-CANT-ALQUILERES          TO WS-IDX-ALQ.
072200
072300     MOVE WS-NUEVO-ID-ALQUILER TO WS-ALQ-ID(WS-IDX-ALQ).
072400     MOVE RQ-CUSTOMER-ID       TO WS-ALQ-CLIENTE-ID(WS-IDX-ALQ).
072500     MOVE RQ-VEHICLE-ID        TO WS-ALQ-VEHICULO-ID(WS-IDX-ALQ).
072600     MOVE RQ-AGENCY-ID         TO WS-ALQ-AG-RETIRO(WS-IDX-ALQ).
072700     MOVE SPACES               TO WS-ALQ-AG-DEVOL(WS-IDX-ALQ).
072800     MOVE RQ-DATE              TO WS-ALQ-FEC-RETIRO(WS-IDX-ALQ).
072900     MOVE RQ-EST-RETURN-DATE
073000                              TO WS-ALQ-FEC-EST-DEVOL(WS-IDX-ALQ).
073100     MOVE ZERO                 TO WS-ALQ-FEC-DEVOL(WS-IDX-ALQ).
073200     MOVE WS-TRX-DIAS          TO WS-ALQ-DIAS-EST(WS-IDX-ALQ).
073300     MOVE WS-TRX-MONTO         TO WS-ALQ-MONTO-EST(WS-IDX-ALQ).
073400     MOVE ZERO                 TO WS-ALQ-MONTO-FIN(WS-IDX-ALQ).
073500     MOVE 'O'                  TO WS-ALQ-ESTADO(WS-IDX-ALQ).
073600
073700 FIN-21400.
073800     EXIT.
073900
074000 21500-WRITE-ALQUILERES SECTION.
074100*---------------------
074200
074300     PERFORM 15000-ARMO-REG-ALQUILER.
074400
074500     WRITE REG-ALQUILERES-FD FROM REG-ALQUILER.
074600
074700     EVALUATE FS-ALQUILERES
074800         WHEN '00'
074900              ADD 1                TO WS-GRABADOS-ALQUILERES
075000         WHEN OTHER
075100              MOVE 'ALQUILER'      TO WCANCELA-RECURSO
075200              MOVE 'WRITE'         TO WCANCELA-OPERACION
075300              MOVE FS-ALQUILERES   TO WCANCELA-CODRET
075400              MOVE REG-ALQUILER    TO WCANCELA-MENSAJE
075500              PERFORM 99999-CANCELO
075600     END-EVALUATE.
075700
075800 FIN-21500.
075900     EXIT.
076000
076100 21600-IMPRIMO-RECIBO-ALTA SECTION.
076200*---------------------
076300
076400     MOVE ' '                        TO WL-RECIBOS.
076500     MOVE 'PICK-UP RECEIPT'          TO P1.
076600     PERFORM 29000-WRITE-RECIBOS.
076700
076800     MOVE ' '                        TO WL-RECIBOS.
076900     MOVE 'RENTAL ID:'               TO P1.
077000     MOVE WS-NUEVO-ID-ALQUILER       TO P21.
077100     MOVE 'CUSTOMER:'                TO P41.
077200     MOVE WS-CLI-NOMBRE(WS-IDX-CLI)  TO P61.
077300     PERFORM 29000-WRITE-RECIBOS.
077400
077500     MOVE ' '                        TO WL-RECIBOS.
077600     MOVE 'VEHICLE MODEL:'           TO P1.
077700     MOVE WS-VEH-MODELO(WS-IDX-VEH)  TO P21.
077800     MOVE 'PLATE:'                   TO P41.
077900     MOVE WS-VEH-PATENTE(WS-IDX-VEH) TO P61.
078000     PERFORM 29000-WRITE-RECIBOS.
078100
078200     MOVE ' '                        TO WL-RECIBOS.
078300     MOVE 'AGENCY:'                  TO P1.
078400     MOVE WS-AGE-NOMBRE(WS-IDX-AGE)  TO P21.
078500     PERFORM 29000-WRITE-RECIBOS.
078600
078700     MOVE ' '                        TO WL-RECIBOS.
078800     MOVE 'PICK-UP DATE:'            TO P1.
078900     MOVE RQ-DATE                    TO P21.
079000     MOVE 'EST RETURN DATE:'         TO P41.
079100     MOVE RQ-EST-RETURN-DATE         TO P61.
079200     PERFORM 29000-WRITE-RECIBOS.
079300
079400     MOVE ' '                        TO WL-RECIBOS.
079500     MOVE 'EST DAYS:'                TO P1.
079600     MOVE WS-TRX-DIAS                TO P21.
079700     MOVE 'EST AMOUNT:'              TO P41.
079800     MOVE WS-TRX-MONTO               TO WS-MONTO-ED.
079900     MOVE WS-MONTO-ED                TO P61.
080000     PERFORM 29000-WRITE-RECIBOS.
080100
080200     MOVE ' '                        TO WL-RECIBOS.
080300     PERFORM 29000-WRITE-RECIBOS.
080400
080500 FIN-21600.
080600     EXIT.
080700
080800 21900-RECHAZO-ALTA SECTION.
080900*---------------------
081000
081100     ADD 1                            TO WS-CANT-RECHAZADOS.
081200
081300     MOVE ' '                         TO WL-RECIBOS.
081400     STRING 'REJECTED O ' RQ-VEHICLE-ID
081500            ' REASON=' WS-TRX-MENSAJE DELIMITED BY SIZE
081600                                       INTO P1.
081700     PERFORM 29000-WRITE-RECIBOS.
081800
081900 FIN-21900.
082000     EXIT.
082100
082200*=========================== C I E R R E S ======================
082300
082400 25000-PROCESO-CIERRE SECTION.
082500*-------------------
082600
082700     PERFORM 25100-VALIDO-CIERRE.
082800
082900     IF 88-TRX-ERROR-SI
083000        PERFORM 25900-RECHAZO-CIERRE
083100     ELSE
083200        PERFORM 25200-CALCULO-CIERRE
083300        PERFORM 25300-ACTUALIZO-CIERRE
083400        PERFORM 21500-WRITE-ALQUILERES
083500        PERFORM 25500-IMPRIMO-RECIBO-CIERRE
083600        ADD 1                          TO WS-CANT-CIERRES
083700        ADD WS-TRX-MONTO               TO WS-TOTAL-FINAL
083800     END-IF.
083900
084000 FIN-25000.
084100     EXIT.
084200
084300 25100-VALIDO-CIERRE SECTION.
084400*---------------------
084500
084600     SET  88-TRX-ERROR-NO             TO TRUE.
084700     MOVE SPACES                      TO WS-TRX-MENSAJE.
084800
084900     MOVE RQ-RENTAL-ID                TO WS-ALQ-CLAVE-BUSCADA.
085000     PERFORM 12400-BUSCO-ALQUILER-ABIERTO.
085100     IF WS-IDX-ALQ = ZERO
085200        SET  88-TRX-ERROR-SI          TO TRUE
085300        MOVE 'RENTAL NOT OPEN'        TO WS-TRX-MENSAJE
085400     END-IF.
085500
085600     IF 88-TRX-ERROR-NO
085700        MOVE RQ-AGENCY-ID             TO WS-AGE-CLAVE-BUSCADA
085800        PERFORM 12100-BUSCO-AGENCIA
085900        IF WS-IDX-AGE = ZERO
086000           SET  88-TRX-ERROR-SI       TO TRUE
086100           MOVE 'INVALID AGENCY'      TO WS-TRX-MENSAJE
086200        END-IF
086300     END-IF.
086400
086500     IF 88-TRX-ERROR-NO
086600        IF RQ-DATE < WS-ALQ-FEC-RETIRO(WS-IDX-ALQ)
086700           SET  88-TRX-ERROR-SI       TO TRUE
086800           MOVE 'INVALID RETURN DATE' TO WS-TRX-MENSAJE
086900        END-IF
087000     END-IF.
087100
087200 FIN-25100.
087300     EXIT.
087400
087500 25200-CALCULO-CIERRE SECTION.
087600*---------------------
087700
087800     MOVE WS-ALQ-VEHICULO-ID(WS-IDX-ALQ) TO WS-VEH-CLAVE-BUSCADA.
087900     PERFORM 12300-BUSCO-VEHICULO.
088000
088100     INITIALIZE WCALCDIA.
088200     MOVE WS-ALQ-FEC-RETIRO(WS-IDX-ALQ)  TO WCALCDIA-FECHA-DESDE.
088300     MOVE RQ-DATE                        TO WCALCDIA-FECHA-HASTA.
088400
088500     CALL 'CALCDIAS' USING WCALCDIA.
088600
088700     MOVE WCALCDIA-DIAS                  TO WS-TRX-DIAS.
088800
088900     COMPUTE WS-TRX-MONTO ROUNDED =
089000             WS-VEH-TARIFA(WS-IDX-VEH) * WS-TRX-DIAS.
089100
089200 FIN-25200.
089300     EXIT.
089400
089500 25300-ACTUALIZO-CIERRE SECTION.
089600*---------------------
089700
089800     MOVE 'C'               TO WS-ALQ-ESTADO(WS-IDX-ALQ).
089900     MOVE RQ-DATE           TO WS-ALQ-FEC-DEVOL(WS-IDX-ALQ).
090000     MOVE RQ-AGENCY-ID      TO WS-ALQ-AG-DEVOL(WS-IDX-ALQ).
090100     MOVE WS-TRX-MONTO      TO WS-ALQ-MONTO-FIN(WS-IDX-ALQ).
090200
090300     MOVE 'Y'               TO WS-VEH-DISPONIBLE(WS-IDX-VEH).
090400     MOVE RQ-AGENCY-ID      TO WS-VEH-AGENCIA(WS-IDX-VEH).
090500
090600 FIN-25300.
090700     EXIT.
090800
090900 25500-IMPRIMO-RECIBO-CIERRE SECTION.
091000*---------------------
091100* EL CLIENTE Y LA AGENCIA DE RETIRO NO VIAJAN EN LA SOLICITUD DE
091200* CIERRE (SOLO EL ID DE ALQUILER, LA FECHA Y LA AGENCIA DE DEVOL.),
091300* ASI QUE SE RESUELVEN DESDE EL ALQUILER ENCONTRADO EN WS-TAB-ALQUI-
091400* LERES CONTRA LAS TABLAS DE CLIENTES Y DE AGENCIAS, IGUAL QUE EN
091500* EL RECIBO DE ALTA (TK-0470)
091600
091700     MOVE WS-ALQ-CLIENTE-ID(WS-IDX-ALQ) TO WS-CLI-CLAVE-BUSCADA.
091800     PERFORM 12200-BUSCO-CLIENTE.
091900
092000     MOVE ' '                        TO WL-RECIBOS.
092100     MOVE 'RETURN RECEIPT'           TO P1.
092200     PERFORM 29000-WRITE-RECIBOS.
092300
092400     MOVE ' '                        TO WL-RECIBOS.
092500     MOVE 'RENTAL ID:'               TO P1.
092600     MOVE WS-ALQ-ID(WS-IDX-ALQ)      TO P21.
092700     MOVE 'CUSTOMER:'                TO P41.
092800     MOVE WS-CLI-NOMBRE(WS-IDX-CLI)  TO P61.
092900     PERFORM 29000-WRITE-RECIBOS.
093000
093100     MOVE ' '                        TO WL-RECIBOS.
093200     MOVE 'VEHICLE MODEL:'           TO P1.
093300     MOVE WS-VEH-MODELO(WS-IDX-VEH)  TO P21.
093400     MOVE 'PLATE:'                   TO P41.
093500     MOVE WS-VEH-PATENTE(WS-IDX-VEH) TO P61.
093600     PERFORM 29000-WRITE-RECIBOS.
093700
093800     MOVE WS-ALQ-AG-RETIRO(WS-IDX-ALQ) TO WS-AGE-CLAVE-BUSCADA.
093900     PERFORM 12100-BUSCO-AGENCIA.
094000
094100     MOVE ' '                        TO WL-RECIBOS.
094200     MOVE 'PICK-UP AGENCY:'          TO P1.
094300     MOVE WS-AGE-NOMBRE(WS-IDX-AGE)  TO P21.
094400
094500     MOVE RQ-AGENCY-ID                TO WS-AGE-CLAVE-BUSCADA.
094600     PERFORM 12100-BUSCO-AGENCIA.
094700
094800     MOVE 'RETURN AGENCY:'           TO P41.
094900     MOVE WS-AGE-NOMBRE(WS-IDX-AGE)  TO P61.
095000     PERFORM 29000-WRITE-RECIBOS.
095100
095200     MOVE ' '                        TO WL-RECIBOS.
095300     MOVE 'PICK-UP DATE:'            TO P1.
095400     MOVE WS-ALQ-FEC-RETIRO(WS-IDX-ALQ) TO P21.
095500     MOVE 'RETURN DATE:'             TO P41.
095600     MOVE RQ-DATE                    TO P61.
095700     PERFORM 29000-WRITE-RECIBOS.
095800
095900     MOVE ' '                        TO WL-RECIBOS.
096000     MOVE 'ACTUAL DAYS:'             TO P1.
096100     MOVE WS-TRX-DIAS                TO P21.
096200     MOVE 'FINAL AMOUNT:'            TO P41.
096300     MOVE WS-TRX-MONTO               TO WS-MONTO-ED.
096400     MOVE WS-MONTO-ED                TO P61.
096500     PERFORM 29000-WRITE-RECIBOS.
096600
096700     MOVE ' '                        TO WL-RECIBOS.
096800     PERFORM 29000-WRITE-RECIBOS.
096900
097000 FIN-25500.
097100     EXIT.
097200
097300 25900-RECHAZO-CIERRE SECTION.
097400*---------------------
097500
097600     ADD 1                            TO WS-CANT-RECHAZADOS.
097700
097800     MOVE ' '                         TO WL-RECIBOS.
097900     STRING 'REJECTED C ' RQ-RENTAL-ID
098000            ' REASON=' WS-TRX-MENSAJE DELIMITED BY SIZE
098100                                       INTO P1.
098200     PERFORM 29000-WRITE-RECIBOS.
098300
098400 FIN-25900.
098500     EXIT.
098600
098700*====================== BUSQUEDAS EN TABLA ======================
098800
098900 12100-BUSCO-AGENCIA SECTION.
099000*-------------------
099100
099200     MOVE 1                          TO WS-IDX-AGE.
099300
099400 12110-BUSCO-AGENCIA-LOOP.
099500
099600     IF WS-IDX-AGE > WS-CANT-AGENCIAS
099700        MOVE ZERO                    TO WS-IDX-AGE
099800        GO TO FIN-12100
099900     END-IF.
100000
100100     IF WS-AGE-ID(WS-IDX-AGE) = WS-AGE-CLAVE-BUSCADA
100200        GO TO FIN-12100
100300     END-IF.
100400
100500     ADD 1                           TO WS-IDX-AGE.
100600     GO TO 12110-BUSCO-AGENCIA-LOOP.
100700
100800 FIN-12100.
100900     EXIT.
101000
101100 12200-BUSCO-CLIENTE SECTION.
101200*-------------------
101300
101400     MOVE 1                          TO WS-IDX-CLI.
101500
101600 12210-BUSCO-CLIENTE-LOOP.
101700
101800     IF WS-IDX-CLI > WS-CANT-CLIENTES
101900        MOVE ZERO                    TO WS-IDX-CLI
102000        GO TO FIN-12200
102100     END-IF.
102200
102300     IF WS-CLI-ID(WS-IDX-CLI) = WS-CLI-CLAVE-BUSCADA
102400        GO TO FIN-12200
102500     END-IF.
102600
102700     ADD 1                           TO WS-IDX-CLI.
102800     GO TO 12210-BUSCO-CLIENTE-LOOP.
102900
103000 FIN-12200.
103100     EXIT.
103200
103300 12300-BUSCO-VEHICULO SECTION.
103400*-------------------
103500
103600     MOVE 1                          TO WS-IDX-VEH.
103700
103800 12310-BUSCO-VEHICULO-LOOP.
103900
104000     IF WS-IDX-VEH > WS-CANT-VEHICULOS
104100        MOVE ZERO                    TO WS-IDX-VEH
104200        GO TO FIN-12300
104300     END-IF.
104400
104500     IF WS-VEH-ID(WS-IDX-VEH) = WS-VEH-CLAVE-BUSCADA
104600        GO TO FIN-12300
104700     END-IF.
104800
104900     ADD 1                           TO WS-IDX-VEH.
105000     GO TO 12310-BUSCO-VEHICULO-LOOP.
105100
105200 FIN-12300.
105300     EXIT.
105400
105500 12400-BUSCO-ALQUILER-ABIERTO SECTION.
105600*-------------------
105700
105800     MOVE 1                          TO WS-IDX-ALQ.
105900
106000 12410-BUSCO-ALQUILER-LOOP.
106100
106200     IF WS-IDX-ALQ > WS-CANT-ALQUILERES
106300        MOVE ZERO                    TO WS-IDX-ALQ
106400        GO TO FIN-12400
106500     END-IF.
106600
106700     IF WS-ALQ-ID(WS-IDX-ALQ) = WS-ALQ-CLAVE-BUSCADA
106800        AND WS-ALQ-ESTADO(WS-IDX-ALQ) = 'O'
106900        GO TO FIN-12400
107000     END-IF.
107100
107200     ADD 1                           TO WS-IDX-ALQ.
107300     GO TO 12410-BUSCO-ALQUILER-LOOP.
107400
107500 FIN-12400.
107600     EXIT.
107700
107800*====================== ARMADO DE REGISTROS =====================
107900
108000 15000-ARMO-REG-ALQUILER SECTION.
108100*-------------------
108200
108300     INITIALIZE                      REG-ALQUILER.
108400
108500     MOVE WS-ALQ-ID(WS-IDX-ALQ)          TO RNT-ID.
108600     MOVE WS-ALQ-CLIENTE-ID(WS-IDX-ALQ)  TO RNT-CUSTOMER-ID.
108700     MOVE WS-ALQ-VEHICULO-ID(WS-IDX-ALQ) TO RNT-VEHICLE-ID.
108800     MOVE WS-ALQ-AG-RETIRO(WS-IDX-ALQ)   TO RNT-PICKUP-AGENCY-ID.
108900     MOVE WS-ALQ-AG-DEVOL(WS-IDX-ALQ)    TO RNT-RETURN-AGENCY-ID.
109000     MOVE WS-ALQ-FEC-RETIRO(WS-IDX-ALQ)  TO RNT-PICKUP-DATE.
109100     MOVE WS-ALQ-FEC-EST-DEVOL(WS-IDX-ALQ)
109200                                         TO RNT-EST-RETURN-DATE.
109300     MOVE WS-ALQ-FEC-DEVOL(WS-IDX-ALQ)
109400                                        TO RNT-ACTUAL-RETURN-DATE.
109500     MOVE WS-ALQ-DIAS-EST(WS-IDX-ALQ)    TO RNT-EST-DAYS.
109600     MOVE WS-ALQ-MONTO-EST(WS-IDX-ALQ)   TO RNT-EST-AMOUNT.
109700     MOVE WS-ALQ-MONTO-FIN(WS-IDX-ALQ)   TO RNT-FINAL-AMOUNT.
109800     MOVE WS-ALQ-ESTADO(WS-IDX-ALQ)      TO RNT-STATUS.
109900
110000 FIN-15000.
110100     EXIT.
110200
110300 29000-WRITE-RECIBOS SECTION.
110400*-------------------
110500
110600     WRITE REG-RECIBOS-FD     FROM WL-RECIBOS.
110700
110800     EVALUATE FS-RECIBOS
110900         WHEN '00'
111000              CONTINUE
111100         WHEN OTHER
111200              MOVE 'RECIBOS'          TO WCANCELA-RECURSO
111300              MOVE 'WRITE'            TO WCANCELA-OPERACION
111400              MOVE FS-RECIBOS         TO WCANCELA-CODRET
111500              MOVE WL-RECIBOS         TO WCANCELA-MENSAJE
111600              PERFORM 99999-CANCELO
111700     END-EVALUATE.
111800
111900 FIN-29000.
112000     EXIT.
112100
112200*============================ CIERRE =============================
112300
112400 30000-FINALIZO SECTION.
112500*--------------
112600
112700     PERFORM 30050-GRABO-COPIA-VEHICULOS.
112800
112900     PERFORM 30100-IMPRIMO-TOTALES.
113000
113100     PERFORM 30200-TOTALES-CONTROL.
113200
113300     PERFORM 31000-CIERRO-ARCHIVOS.
113400
113500 FIN-30000.
113600     EXIT.
113700
113800 30050-GRABO-COPIA-VEHICULOS SECTION.
113900*---------------
114000
114100     MOVE 1                           TO WS-IDX-VEH.
114200     PERFORM 30060-GRABA-UN-VEHICULO
114300       VARYING WS-IDX-VEH FROM WS-IDX-VEH BY 1
114400       UNTIL WS-IDX-VEH > WS-CANT-VEHICULOS.
114500
114600 FIN-30050.
114700     EXIT.
114800
114900 30060-GRABA-UN-VEHICULO SECTION.
115000*---------------
115100
115200     INITIALIZE                        REG-VEHICULO.
115300     MOVE WS-VEH-ID(WS-IDX-VEH)         TO VEH-ID.
115400     MOVE WS-VEH-TIPO(WS-IDX-VEH)       TO VEH-TYPE.
115500     MOVE WS-VEH-PATENTE(WS-IDX-VEH)    TO VEH-PLATE.
115600     MOVE WS-VEH-MODELO(WS-IDX-VEH)     TO VEH-MODEL.
115700     MOVE WS-VEH-MARCA(WS-IDX-VEH)      TO VEH-BRAND.
115800     MOVE WS-VEH-TARIFA(WS-IDX-VEH)     TO VEH-DAILY-RATE.
115900     MOVE WS-VEH-AGENCIA(WS-IDX-VEH)    TO VEH-AGENCY-ID.
116000     MOVE WS-VEH-DISPONIBLE(WS-IDX-VEH) TO VEH-AVAILABLE.
116100
116200     WRITE REG-VEHICULOS-COPIA-FD FROM REG-VEHICULO.
116300
116400     EVALUATE FS-VEHICULOS-COPIA
116500         WHEN '00'
116600              ADD 1                   TO WS-GRABADOS-VEHICULOS-COPIA
116700         WHEN OTHER
116800              MOVE 'VEHUPD'           TO WCANCELA-RECURSO
116900              MOVE 'WRITE'            TO WCANCELA-OPERACION
117000              MOVE FS-VEHICULOS-COPIA TO WCANCELA-CODRET
117100              MOVE REG-VEHICULO       TO WCANCELA-MENSAJE
117200              PERFORM 99999-CANCELO
117300     END-EVALUATE.
117400
117500 FIN-30060.
117600     EXIT.
117700
117800 30100-IMPRIMO-TOTALES SECTION.
117900*---------------
118000
118100     MOVE ' '                        TO WL-RECIBOS.
118200     MOVE 'GRAND TOTALS'             TO P1.
118300     PERFORM 29000-WRITE-RECIBOS.
118400
118500     MOVE ' '                        TO WL-RECIBOS.
118600     MOVE 'RENTALS OPENED:'          TO P1.
118700     MOVE WS-CANT-ALTAS              TO P21.
118800     MOVE 'TOTAL ESTIMATED:'         TO P41.
118900     MOVE WS-TOTAL-ESTIMADO          TO WS-MONTO-ED.
119000     MOVE WS-MONTO-ED                TO P61.
119100     PERFORM 29000-WRITE-RECIBOS.
119200
119300     MOVE ' '                        TO WL-RECIBOS.
119400     MOVE 'RENTALS CLOSED:'          TO P1.
119500     MOVE WS-CANT-CIERRES            TO P21.
119600     MOVE 'TOTAL FINAL:'             TO P41.
119700     MOVE WS-TOTAL-FINAL             TO WS-MONTO-ED.
119800     MOVE WS-MONTO-ED                TO P61.
119900     PERFORM 29000-WRITE-RECIBOS.
120000
120100     MOVE ' '                        TO WL-RECIBOS.
120200     MOVE 'REJECTED:'                TO P1.
120300     MOVE WS-CANT-RECHAZADOS         TO P21.
120400     PERFORM 29000-WRITE-RECIBOS.
120500
120600 FIN-30100.
120700     EXIT.
120800
120900 30200-TOTALES-CONTROL SECTION.
121000*---------------------
121100
121200     DISPLAY ' '.
121300     DISPLAY '****************************************'.
121400     DISPLAY 'TOTALES DE CONTROL PGM: TSTALQ01        '.
121500     DISPLAY '****************************************'.
121600     DISPLAY '* AGENCIAS  LEIDAS EN TABLA   : '
121700                                        WS-LEIDOS-AGENCIAS.
121800     DISPLAY '* VEHICULOS LEIDOS EN TABLA   : '
121900                                        WS-LEIDOS-VEHICULOS.
122000     DISPLAY '* CLIENTES  LEIDOS EN TABLA   : '
122100                                        WS-LEIDOS-CLIENTES.
122200     DISPLAY '* SOLICITUDES LEIDAS          : '
122300                                        WS-LEIDOS-SOLICITUDES.
122400     DISPLAY '* ALTAS PROCESADAS            : ' WS-CANT-ALTAS.
122500     DISPLAY '* CIERRES PROCESADOS          : ' WS-CANT-CIERRES.
122600     DISPLAY '* RECHAZADOS                  : '
122700                                        WS-CANT-RECHAZADOS.
122800     DISPLAY '* REGISTROS GRABADOS ALQUILER : '
122900                                        WS-GRABADOS-ALQUILERES.
123000     DISPLAY '* VEHICULOS EN COPIA GRABADA  : '
123100                                  WS-GRABADOS-VEHICULOS-COPIA.
123200     DISPLAY '****************************************'.
123300     DISPLAY ' '.
123400
123500 FIN-30200.
123600     EXIT.
123700
123800 31000-CIERRO-ARCHIVOS SECTION.
123900*---------------------
124000
124100     IF 88-OPEN-AGENCIAS-SI
124200        SET 88-OPEN-AGENCIAS-NO         TO TRUE
124300        CLOSE AGENCIAS
124400        EVALUATE TRUE
124500            WHEN 88-FS-AGENCIAS-OK CONTINUE
124600            WHEN OTHER
124700                 MOVE 'AGENCIAS'        TO WCANCELA-RECURSO
124800                 MOVE 'CLOSE'           TO WCANCELA-OPERACION
124900                 MOVE FS-AGENCIAS       TO WCANCELA-CODRET
125000                 MOVE 'CIERRA AGENCIAS' TO WCANCELA-MENSAJE
125100                 PERFORM 99999-CANCELO
125200        END-EVALUATE
125300     END-IF.
125400
125500     IF 88-OPEN-VEHICULOS-SI
125600        SET 88-OPEN-VEHICULOS-NO        TO TRUE
125700        CLOSE VEHICULOS
125800        EVALUATE TRUE
125900            WHEN 88-FS-VEHICULOS-OK CONTINUE
126000            WHEN OTHER
126100                 MOVE 'VEHICULOS'        TO WCANCELA-RECURSO
126200                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
126300                 MOVE FS-VEHICULOS       TO WCANCELA-CODRET
126400                 MOVE 'CIERRA VEHICULOS' TO WCANCELA-MENSAJE
126500                 PERFORM 99999-CANCELO
126600        END-EVALUATE
126700     END-IF.
126800
126900     IF 88-OPEN-VEHICULOS-COPIA-SI
127000        SET 88-OPEN-VEHICULOS-COPIA-NO  TO TRUE
127100        CLOSE VEHICULOS-COPIA
127200        EVALUATE TRUE
127300            WHEN 88-FS-VEHICULOS-COPIA-OK CONTINUE
127400            WHEN OTHER
127500                 MOVE 'VEHUPD'           TO WCANCELA-RECURSO
127600                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
127700                 MOVE FS-VEHICULOS-COPIA TO WCANCELA-CODRET
127800                 MOVE 'CIERRA VEHUPD'    TO WCANCELA-MENSAJE
127900                 PERFORM 99999-CANCELO
128000        END-EVALUATE
128100     END-IF.
128200
128300     IF 88-OPEN-CLIENTES-SI
128400        SET 88-OPEN-CLIENTES-NO         TO TRUE
128500        CLOSE CLIENTES
128600        EVALUATE TRUE
128700            WHEN 88-FS-CLIENTES-OK CONTINUE
128800            WHEN OTHER
128900                 MOVE 'CLIENTES'        TO WCANCELA-RECURSO
129000                 MOVE 'CLOSE'           TO WCANCELA-OPERACION
129100                 MOVE FS-CLIENTES       TO WCANCELA-CODRET
129200                 MOVE 'CIERRA CLIENTES' TO WCANCELA-MENSAJE
129300                 PERFORM 99999-CANCELO
129400        END-EVALUATE
129500     END-IF.
129600
129700     IF 88-OPEN-SOLICITUDES-SI
129800        SET 88-OPEN-SOLICITUDES-NO      TO TRUE
129900        CLOSE SOLICITUDES
130000        EVALUATE TRUE
130100            WHEN 88-FS-SOLICITUDES-OK CONTINUE
130200            WHEN OTHER
130300                 MOVE 'SOLICITUD'         TO WCANCELA-RECURSO
130400                 MOVE 'CLOSE'             TO WCANCELA-OPERACION
130500                 MOVE FS-SOLICITUDES      TO WCANCELA-CODRET
130600                 MOVE 'CIERRA SOLICITUD'  TO WCANCELA-MENSAJE
130700                 PERFORM 99999-CANCELO
130800        END-EVALUATE
130900     END-IF.
131000
131100     IF 88-OPEN-ALQUILERES-SI
131200        SET 88-OPEN-ALQUILERES-NO       TO TRUE
131300        CLOSE ALQUILERES
131400        EVALUATE TRUE
131500            WHEN 88-FS-ALQUILERES-OK CONTINUE
131600            WHEN OTHER
131700                 MOVE 'ALQUILER'        TO WCANCELA-RECURSO
131800                 MOVE 'CLOSE'           TO WCANCELA-OPERACION
131900                 MOVE FS-ALQUILERES     TO WCANCELA-CODRET
132000                 MOVE 'CIERRA ALQUILER' TO WCANCELA-MENSAJE
132100                 PERFORM 99999-CANCELO
132200        END-EVALUATE
132300     END-IF.
132400
132500     IF 88-OPEN-RECIBOS-SI
132600        SET 88-OPEN-RECIBOS-NO          TO TRUE
132700        CLOSE RECIBOS
132800        EVALUATE TRUE
132900            WHEN 88-FS-RECIBOS-OK CONTINUE
133000            WHEN OTHER
133100                 MOVE 'RECIBOS'         TO WCANCELA-RECURSO
133200                 MOVE 'CLOSE'           TO WCANCELA-OPERACION
133300                 MOVE FS-RECIBOS        TO WCANCELA-CODRET
133400                 MOVE 'CIERRA RECIBOS'  TO WCANCELA-MENSAJE
133500                 PERFORM 99999-CANCELO
133600        END-EVALUATE
133700     END-IF.
133800
133900 FIN-31000.
134000     EXIT.
134100
134200 99999-CANCELO SECTION.
134300*-------------
134400
134500     PERFORM 31000-CIERRO-ARCHIVOS.
134600
134700     CALL 'CANCELA' USING WCANCELA.
134800
134900     STOP RUN.
135000
135100 FIN-99999.
135200     EXIT.
135300
135400 END PROGRAM TSTALQ01.
