000100*----------------------------------------------------------------*
000200* COPY WLALQREC                                                  *
000300* LINEA DE IMPRESION DEL RECIBOS-REPORT (RETIROS Y DEVOLUCIONES) *
000400* SE REUTILIZA LA MISMA LINEA PARA TODOS LOS RENGLONES: SE       *
000500* REINICIALIZA EN BLANCO Y SE CARGAN LOS CAMPOS P<COL> QUE       *
000600* CORRESPONDAN ANTES DE CADA WRITE-RECIBOS                       *
000700*----------------------------------------------------------------*
000800 01  WL-RECIBOS.
000900     03  PCC                       PIC X(01).
001000     03  P1                        PIC X(20).
001100     03  P21                       PIC X(20).
001200     03  P41                       PIC X(20).
001300     03  P61                       PIC X(20).
001400     03  P81                       PIC X(20).
001500     03  P101                      PIC X(20).
001600     03  P121                      PIC X(12).
