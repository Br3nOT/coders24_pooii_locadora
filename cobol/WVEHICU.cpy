000100*----------------------------------------------------------------*
000200* COPY WVEHICU                                                   *
000300* LAYOUT DEL REGISTRO DE VEHICULO (FLOTA DE LA LOCADORA)         *
000400* VEH-AVAILABLE Y VEH-AGENCY-ID SE ACTUALIZAN EN CADA ALTA/BAJA  *
000500* DE ALQUILER (ARCHIVO MAESTRO REGRABADO COMO COPIA ACTUALIZADA) *
000600*----------------------------------------------------------------*
000700 01  REG-VEHICULO.
000800     03  VEH-ID                    PIC X(10).
000900     03  VEH-TYPE                  PIC X(10).
001000     03  VEH-PLATE                 PIC X(10).
001100     03  VEH-MODEL                 PIC X(20).
001200     03  VEH-BRAND                 PIC X(15).
001300     03  VEH-DAILY-RATE            PIC S9(5)V99.
001400     03  VEH-AGENCY-ID             PIC X(10).
001500     03  VEH-AVAILABLE             PIC X(01).
001600         88  VEH-DISPONIBLE                 VALUE 'Y'.
001700         88  VEH-NO-DISPONIBLE              VALUE 'N'.
001800     03  FILLER                    PIC X(05).
