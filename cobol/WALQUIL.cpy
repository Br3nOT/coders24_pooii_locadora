000100*----------------------------------------------------------------*
000200* COPY WALQUIL                                                   *
000300* LAYOUT DEL REGISTRO DE ALQUILER (MAESTRO / SALIDA)             *
000400* RNT-STATUS  'O' ABIERTO (VEHICULO RETIRADO)  'C' CERRADO       *
000500* MIENTRAS ESTA ABIERTO RNT-RETURN-AGENCY-ID VIAJA EN BLANCO Y   *
000600* RNT-ACTUAL-RETURN-DATE / RNT-FINAL-AMOUNT VIAJAN EN CERO       *
000700*----------------------------------------------------------------*
000800 01  REG-ALQUILER.
000900     03  RNT-ID                    PIC X(10).
001000     03  RNT-CUSTOMER-ID           PIC X(10).
001100     03  RNT-VEHICLE-ID            PIC X(10).
001200     03  RNT-PICKUP-AGENCY-ID      PIC X(10).
001300     03  RNT-RETURN-AGENCY-ID      PIC X(10).
001400     03  RNT-PICKUP-DATE           PIC 9(08).
001500     03  RNT-EST-RETURN-DATE       PIC 9(08).
001600     03  RNT-ACTUAL-RETURN-DATE    PIC 9(08).
001700     03  RNT-EST-DAYS              PIC 9(04).
001800     03  RNT-EST-AMOUNT            PIC S9(7)V99.
001900     03  RNT-FINAL-AMOUNT          PIC S9(7)V99.
002000     03  RNT-STATUS                PIC X(01).
002100         88  RNT-ABIERTO                    VALUE 'O'.
002200         88  RNT-CERRADO                    VALUE 'C'.
002300     03  FILLER                    PIC X(05).
