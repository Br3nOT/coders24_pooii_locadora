000100*----------------------------------------------------------------*
000200* COPY WCANCELA                                                  *
000300* AREA DE COMUNICACION CON LA RUTINA GENERAL DE CANCELACION      *
000400* SE CARGA ANTES DE PERFORM 99999-CANCELO Y SE PASA POR CALL     *
000500* A CANCELA, QUE EMITE EL DIAGNOSTICO Y CORTA EL PROCESO         *
000600*----------------------------------------------------------------*
000700 01  WCANCELA.
000800     03  WCANCELA-PROGRAMA         PIC X(20).
000900     03  WCANCELA-PARRAFO          PIC X(20).
001000     03  WCANCELA-RECURSO          PIC X(08).
001100     03  WCANCELA-OPERACION        PIC X(12).
001200     03  WCANCELA-CODRET           PIC X(02).
001300     03  WCANCELA-MENSAJE          PIC X(60).
001400     03  FILLER                    PIC X(04).
