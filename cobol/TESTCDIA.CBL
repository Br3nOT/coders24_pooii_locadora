000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   TESTCDIA.
000400 AUTHOR.       E. PALMEYRO.
000500 INSTALLATION. EDUSAM - SISTEMA DE ALQUILER DE VEHICULOS.
000600 DATE-WRITTEN. 07/11/91.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO EDUSAM.
000900*-------------------------------------------------------------*
001000* PROGRAMA DE PRUEBA DE BANCO PARA LA RUTINA CALCDIAS.         *
001100* SE ARMAN CASOS FIJOS (FECHAS IGUALES, FIN DE MES, FIN DE     *
001200* ANIO, FEBRERO BISIESTO) Y SE MUESTRA POR CONSOLA EL          *
001300* RESULTADO DEVUELTO POR LA RUTINA PARA VERIFICAR A OJO ANTES  *
001400* DE DEJAR CALCDIAS EN PRODUCCION.  NO GENERA SALIDA EN CINTA  *
001500* NI EN DISCO, SOLO DISPLAYS.                                  *
001600*-------------------------------------------------------------*
001700* HISTORIA DE MODIFICACIONES                                  *
001800*-------------------------------------------------------------*
001900* 07/11/91 EPA TK-0119 VERSION INICIAL DEL PROGRAMA DE PRUEBA  *  EPA0119 
002000* 03/09/95 EPA TK-0261 SE AGREGA EL CASO DE FECHAS IGUALES     *  EPA0261 
002100* 12/01/99 EPA TK-0339 SE AGREGA CASO DE PRUEBA CON SIGLO 20   *  EPA0339 
002200*                      COMPLETO PARA LA VERIFICACION DEL Y2K   *
002300* 20/02/00 EPA TK-0355 SE AGREGA CASO DE FEBRERO BISIESTO 2000 *  EPA0355 
002400*-------------------------------------------------------------*
002500
002600 ENVIRONMENT DIVISION.
002700*-------------------------------------------------------------*
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100
003200 DATA DIVISION.
003300*-------------------------------------------------------------*
003400
003500 WORKING-STORAGE SECTION.
003600*-------------------------------------------------------------*
003700 77  WS-CASO                               PIC 9(02) COMP VALUE 0.
003800 77  WS-CASO-ED REDEFINES WS-CASO          PIC 9(02).
003900
004000 01  WS-TABLA-CASOS.
004100     05  WS-CASOS OCCURS 4 TIMES.
004200         10  WS-CASO-DESDE                 PIC 9(08).
004300         10  WS-CASO-HASTA                 PIC 9(08).
004400         10  WS-CASO-TEXTO                 PIC X(30).
004500         10  FILLER                        PIC X(02).
004600
004700*-------------------------------------------------------------*
004800* VISTA CARACTER DE LA TABLA DE CASOS FIJOS, PARA VOLCADO      *
004900* COMPLETO POR CONSOLA EN CASO DE PRUEBA CON TRAZA ACTIVADA    *
005000*-------------------------------------------------------------*
005100 01  WS-TABLA-CASOS-X REDEFINES WS-TABLA-CASOS
005200                                       PIC X(192).
005300
005400*-------------------------------------------------------------*
005500* ULTIMO RESULTADO OBTENIDO DE CALCDIAS, PARA EL RESUMEN QUE   *
005600* SE MUESTRA EN 3000-TERMINO AL CERRAR LA PRUEBA DE BANCO      *
005700*-------------------------------------------------------------*
005800 01  WS-ULTIMO-RESULTADO.
005900     05  WS-ULT-DIAS                       PIC S9(4) COMP VALUE 0.
006000     05  WS-ULT-RC                         PIC X(02) VALUE SPACES.
006100     05  FILLER                            PIC X(04) VALUE SPACES.
006200
006300 01  WS-ULTIMO-RESULTADO-X REDEFINES WS-ULTIMO-RESULTADO
006400                                       PIC X(08).
006500
006600*-------------------------------------------------------------*
006700 COPY WCALCDIA.
006800*-------------------------------------------------------------*
006900
007000 PROCEDURE DIVISION.
007100*-------------------------------------------------------------*
007200
007300 0000-CUERPO-PRINCIPAL SECTION.
007400*-----------------------------
007500
007600     PERFORM 1000-INICIO.
007700
007800     PERFORM 2000-PROCESO
007900        VARYING WS-CASO FROM 1 BY 1
008000          UNTIL WS-CASO > 4.
008100
008200     PERFORM 3000-TERMINO.
008300
008400 1000-INICIO SECTION.
008500*--------------------
008600
008700     MOVE 19960601 TO WS-CASO-DESDE(1).
008800     MOVE 19960601 TO WS-CASO-HASTA(1).
008900     MOVE 'RETIRO Y DEVOLUCION EL MISMO DIA'
009000                      TO WS-CASO-TEXTO(1).
009100
009200     MOVE 19960125 TO WS-CASO-DESDE(2).
009300     MOVE 19960205 TO WS-CASO-HASTA(2).
009400     MOVE 'CRUCE DE FIN DE MES'
009500                      TO WS-CASO-TEXTO(2).
009600
009700     MOVE 19981228 TO WS-CASO-DESDE(3).
009800     MOVE 19990104 TO WS-CASO-HASTA(3).
009900     MOVE 'CRUCE DE FIN DE ANIO Y2K'
010000                      TO WS-CASO-TEXTO(3).
010100
010200     MOVE 20000225 TO WS-CASO-DESDE(4).
010300     MOVE 20000302 TO WS-CASO-HASTA(4).
010400     MOVE 'FEBRERO BISIESTO DEL 2000'
010500                      TO WS-CASO-TEXTO(4).
010600
010700 2000-PROCESO SECTION.
010800*---------------------
010900
011000     INITIALIZE WCALCDIA.
011100     MOVE WS-CASO-DESDE(WS-CASO) TO WCALCDIA-FECHA-DESDE.
011200     MOVE WS-CASO-HASTA(WS-CASO) TO WCALCDIA-FECHA-HASTA.
011300
011400     CALL 'CALCDIAS' USING WCALCDIA.
011500
011600     MOVE WCALCDIA-DIAS               TO WS-ULT-DIAS.
011700     MOVE WCALCDIA-RC                 TO WS-ULT-RC.
011800
011900     DISPLAY ' '.
012000     DISPLAY 'CASO ................: ' WS-CASO
012100              ' - ' WS-CASO-TEXTO(WS-CASO).
012200     DISPLAY 'FECHA DESDE ..........: ' WCALCDIA-FECHA-DESDE.
012300     DISPLAY 'FECHA HASTA ..........: ' WCALCDIA-FECHA-HASTA.
012400     DISPLAY 'DIAS CALCULADOS ......: ' WCALCDIA-DIAS.
012500     DISPLAY 'CODIGO DE RETORNO ....: ' WCALCDIA-RC.
012600
012700 3000-TERMINO SECTION.
012800*---------------------
012900     DISPLAY ' '.
013000     DISPLAY 'ULTIMO CASO PROBADO, DIAS/RC .........: '
013100             WS-ULTIMO-RESULTADO-X.
013200     DISPLAY 'FIN DE LA PRUEBA DE BANCO DE CALCDIAS'.
013300     STOP RUN.
013400
013500 END PROGRAM TESTCDIA.
